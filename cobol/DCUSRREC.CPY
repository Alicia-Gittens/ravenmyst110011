000100*****************************************************
000110*                                                   *
000120*  Record Definition For User Extract / Clean /    *
000130*   Garbage / Duplicates canonical record          *
000140*     Used by DC020 (field-level cleansing pass)   *
000150*****************************************************
000160* Record size 200 bytes.  Fields hold the cleansed,
000170* canonically-ordered user-registration extract used
000180* by the nightly user-data cleanse run.
000190*
000200* 14/01/26 sjw - Created.
000210* 21/01/26 sjw - Added alternate-name mapping table below
000220*                for source columns that arrive under
000230*                other headings (ID, Name, Email, and so on).
000240*
000250 01  DC-USER-RECORD.
000260     03  DCU-USER-ID           PIC 9(9).
000270     03  DCU-LOGIN-ID          PIC X(30).
000280     03  DCU-MAIL-ADDRESS      PIC X(50).
000290     03  DCU-PASSWORD          PIC X(30).
000300     03  DCU-CREATED-AT        PIC X(19).
000310     03  DCU-SALT              PIC X(16).
000320     03  DCU-BIRTHDAY-ON       PIC X(10).
000330     03  DCU-GENDER            PIC X(5).
000340     03  FILLER                PIC X(31).
000350*
000360* Alternate source-column-name table.  Position N of
000370* DCM-ALT-NAME corresponds to canonical field N of
000380* DC-USER-RECORD (1=USER-ID .. 8=GENDER).  A source
000390* header matching DCM-CANON-NAME (N) or DCM-ALT-NAME (N)
000400* is mapped onto canonical field N by AA015.
000410*
000420 01  DC-MAP-TABLE.
000430     03  DC-MAP-ENTRY OCCURS 8 TIMES
000440                       INDEXED BY DCM-IX.
000450         05  DCM-CANON-NAME    PIC X(20).
000460         05  DCM-ALT-NAME      PIC X(20).
000470 01  DC-MAP-TABLE-VALUES REDEFINES DC-MAP-TABLE.
000480     03  FILLER                PIC X(40)
000490             VALUE "USER_ID             ID                  ".
000500     03  FILLER                PIC X(40)
000510             VALUE "LOGIN_ID            NAME                ".
000520     03  FILLER                PIC X(40)
000530             VALUE "MAIL_ADDRESS        EMAIL               ".
000540     03  FILLER                PIC X(40)
000550             VALUE "PASSWORD            SALARY              ".
000560     03  FILLER                PIC X(40)
000570             VALUE "CREATED_AT          CREATED_AT          ".
000580     03  FILLER                PIC X(40)
000590             VALUE "SALT                SALT                ".
000600     03  FILLER                PIC X(40)
000610             VALUE "BIRTHDAY_ON         DATE_OF_BIRTH       ".
000620     03  FILLER                PIC X(40)
000630             VALUE "GENDER              GENDER              ".
000640*
000650 
