000100*****************************************************************
000110*                                                               *
000120*                 Job-Posting Extract Transform                *
000130*                                                               *
000140*     Cleans and normalises one extracted job-posting record   *
000150*     at a time: strips punctuation from the identity fields,  *
000160*     derives a printable posted-date from the epoch stamp,    *
000170*     builds the experience narrative and years-of-experience  *
000180*     figure, and resolves the four work-arrangement flags     *
000190*     against the boolean source fields with a description     *
000200*     keyword fallback.                                        *
000210*                                                               *
000220*****************************************************************
000230*
000240 IDENTIFICATION          DIVISION.
000250*================================
000260*
000270      PROGRAM-ID.         DC030.
000280*
000290*    AUTHOR.             D M ASHWORTH.
000300*    INSTALLATION.       NORTHGATE DATA SERVICES - DATA PREP SECTION.
000310*    DATE-WRITTEN.       09/09/85.
000320*    DATE-COMPILED.
000330*    SECURITY.           THIS PROGRAM IS CONFIDENTIAL AND PROPRIETARY
000340*                        TO NORTHGATE DATA SERVICES AND MAY NOT BE
000350*                        DISCLOSED, COPIED OR USED OUTSIDE THE
000360*                        CORPORATION WITHOUT WRITTEN PERMISSION OF
000370*                        THE DATA PROCESSING MANAGER.
000380*
000390*    REMARKS.            Third and final stage of the nightly data
000400*                        preparation suite.  Reads the job-posting
000410*                        extract produced by the vacancy-board feed,
000420*                        strips noise characters from the identity
000430*                        fields, converts the posting's Unix style
000440*                        time stamp into a calendar date, derives
000450*                        the years-of-experience and work-pattern
000460*                        flags, and writes one normalised output
000470*                        record per posting for the warehouse load.
000480*
000490*    VERSION.            SEE PROG-NAME IN WS.
000500*
000510*    CALLED MODULES.     NONE.
000520*
000530*    FILES USED.         JOBSIN    -  INPUT JOB POSTING EXTRACT.
000540*                        JOBSOUT   -  OUTPUT NORMALISED POSTING.
000550*
000560*    ERROR MESSAGES USED.
000570*                        DC010 - DC011.
000580*
000590* CHANGES:
000600* 09/09/85 dma -     DC030 written - first cut of the vacancy
000610*                    board loader, title/company fields only,
000620*                    no date or experience derivation.
000630* 02/04/87 dma -     Experience years field added, straight copy
000640*                    of the source REQUIRED-YEARS, no narrative.
000650* 17/11/88 rjh -     Posted-date derivation added - julian offset
000660*                    table built from the card-punch calendar
000670*                    deck, replaces the operator's manual date
000680*                    stamping of each batch.
000690* 25/06/91 rjh -     Experience narrative ("n years - desc")
000700*                    introduced at analyst request, was plain
000710*                    years with no description text.
000720* 14/02/94 ktm -     Work-pattern flags (full time / remote /
000730*                    contract / on site) added, straight copy of
000740*                    the boolean source columns, no keyword
000750*                    fallback yet.
000760* 08/10/96 ktm -     Title/company/city/state/country now passed
000770*                    through a character scrub - punctuation from
000780*                    the scraped feed was corrupting the fixed
000790*                    width warehouse load.
000800* 19/02/98 jfc -     Y2K - posted-date Gregorian routine checked
000810*                    for century/leap-year handling across the
000820*                    2000 rollover, table driven days-in-month
000830*                    logic confirmed correct, no fault found.
000840* 11/03/99 jfc -     Y2K - second pass, four digit year confirmed
000850*                    throughout DATE-POSTED, no two digit year
000860*                    fields remain in this program.
000870* 22/08/03 pds -     Re-assembled for the GnuCOBOL conversion
000880*                    project - screen diagnostics replaced by
000890*                    DISPLAY to sysout.
000900* 14/06/10 ktm -     Migrated to Open Cobol v3.00.00 build.
000910* 19/03/17 rjh -     Years-extraction now scans the experience
000920*                    narrative itself rather than re-reading
000930*                    REQUIRED-YEARS, so a hand-keyed description
000940*                    of "5 years" is picked up even when the
000950*                    source years column is absent.
000960* 16/04/24 sjw -     Installation and copyright notice updated.
000970* 26/01/26 sjw - 2.0 Re-specified as DC030 for the new data
000980*                    cleansing suite - third and final stage,
000990*                    run after DC020.  Keyword fallback added to
001000*                    the experience narrative and to all four
001010*                    work-pattern flags against the description
001020*                    text, per ops request CR-0096.
001030* 09/02/26 sjw -  .1 Years-Experience now reports Unknown rather
001040*                    than zero when no figure can be found in
001050*                    the narrative - was confusing zero years of
001060*                    experience with no data at all.
001070* 23/02/26 sjw -  .2 Two faults found in post-implementation
001080*                    testing - (1) the " years - " / " years"
001090*                    narrative template text was being carried
001100*                    into EXPERIENCE unscrubbed, leaving a stray
001110*                    hyphen in the output; narrative now passed
001120*                    back through the character scrub once built.
001130*                    (2) WS-DAYS-IN-YEAR/WS-DAYS-IN-THIS-MONTH
001140*                    were not reset between records, so a prior
001150*                    record's leap-year flag could wrongly skip
001160*                    the year-strip test on the next one at a
001170*                    year boundary - both now cleared at the top
001180*                    of AA040 before the derivation begins.
001190* 02/03/26 sjw -  .3 Scrub trim, years-edit and years-run scans
001200*                    rewritten as proper IF tests against a found
001210*                    switch, in place of bare CONTINUE paragraphs
001220*                    leant on by the PERFORM VARYING alone -
001230*                    flagged in code review DCR-0148.  Unused C01
001240*                    TOP-OF-FORM special name dropped - no print
001250*                    file in this program.
001260*
001270 ENVIRONMENT             DIVISION.
001280*================================
001290*
001300 CONFIGURATION           SECTION.
001310 SPECIAL-NAMES.
001320     CLASS DC-ALPHA-NUM-CHARS  IS "A" THRU "Z" "a" THRU "z"
001330                                    "0" THRU "9" " ".
001340     CLASS DC-DIGIT-CHARS      IS "0" THRU "9".
001350*
001360 INPUT-OUTPUT            SECTION.
001370 FILE-CONTROL.
001380     SELECT  DC-JOB-INPUT    ASSIGN TO "JOBSIN"
001390                             ORGANIZATION LINE SEQUENTIAL
001400                             FILE STATUS  DC-JOBIN-STATUS.
001410*
001420     SELECT  DC-JOB-OUTPUT   ASSIGN TO "JOBSOUT"
001430                             ORGANIZATION LINE SEQUENTIAL
001440                             FILE STATUS  DC-JOBOUT-STATUS.
001450*
001460 DATA                    DIVISION.
001470*================================
001480*
001490 FILE                    SECTION.
001500*
001510 FD  DC-JOB-INPUT.
001520 01  DC-JOBIN-RECORD         PIC X(540).
001530*
001540 FD  DC-JOB-OUTPUT.
001550 01  DC-JOBOUT-RECORD        PIC X(360).
001560*
001570 WORKING-STORAGE         SECTION.
001580*-----------------------
001590*
001600 77  PROG-NAME               PIC X(20) VALUE "DC030 (2.0.03)".
001610 01  WS-TODAYS-DATE          PIC X(8)  VALUE SPACES.
001620*
001630 01  WS-FILE-STATUS-GROUP.
001640     03  DC-JOBIN-STATUS     PIC XX    VALUE "00".
001650     03  DC-JOBOUT-STATUS    PIC XX    VALUE "00".
001660     03  FILLER              PIC X(10).
001670*
001680 01  WS-SWITCHES.
001690     03  WS-EOF-SWITCH       PIC X     VALUE "N".
001700         88  WS-EOF-YES              VALUE "Y".
001710     03  WS-FOUND-SWITCH     PIC X     VALUE "N".
001720         88  WS-FOUND-YES            VALUE "Y".
001730     03  WS-LEAP-SWITCH      PIC X     VALUE "N".
001740         88  WS-LEAP-YEAR            VALUE "Y".
001750     03  WS-KEYWORD-FOUND    PIC X     VALUE "N".
001760         88  WS-KEYWORD-YES          VALUE "Y".
001770     03  WS-TRIM-SWITCH      PIC X     VALUE "N".
001780         88  WS-TRIM-CHAR-OK         VALUE "Y".
001790     03  WS-DIGIT-SWITCH     PIC X     VALUE "N".
001800         88  WS-DIGIT-ZERO-NO        VALUE "Y".
001810     03  WS-RUN-END-SWITCH   PIC X     VALUE "N".
001820         88  WS-RUN-END-YES          VALUE "Y".
001830     03  WS-SKIP-SWITCH      PIC X     VALUE "N".
001840         88  WS-SKIP-DONE            VALUE "Y".
001850     03  FILLER              PIC X(2).
001860*
001870 01  WS-COUNTERS.
001880     03  WS-RECS-READ        PIC 9(7)  COMP VALUE ZERO.
001890     03  WS-RECS-WRITTEN     PIC 9(7)  COMP VALUE ZERO.
001900     03  FILLER              PIC X(4).
001910*
001920     COPY "DCJOBIN.CPY".
001930*
001940     COPY "DCJOBOUT.CPY".
001950*
001960* Working record - the cleansing and derivation paragraphs edit
001970* this scratch copy of the output fields as they go, and the
001980* completed group is moved as a whole to DC-JOB-OUTPUT-RECORD by
001990* AA090 once every field has been resolved.
002000*
002010 01  WS-EDIT-AREA.
002020     03  WSE-JOB-TITLE          PIC X(60).
002030     03  WSE-COMPANY            PIC X(40).
002040     03  WSE-CITY               PIC X(30).
002050     03  WSE-STATE              PIC X(20).
002060     03  WSE-COUNTRY            PIC X(20).
002070     03  WSE-DATE-POSTED        PIC X(10).
002080     03  WSE-EXPERIENCE         PIC X(70).
002090*    Character-table view of the narrative, used by the years-
002100*    extraction scan (rule C-4) to step through it by index.
002110     03  WS-EXPERIENCE-CHARS REDEFINES WSE-EXPERIENCE
002120                               PIC X     OCCURS 70 TIMES
002130                               INDEXED BY WS-EC-IX.
002140     03  WSE-YEARS-EXPERIENCE   PIC X(7).
002150     03  WSE-FULL-TIME          PIC X(3).
002160     03  WSE-REMOTE             PIC X(3).
002170     03  WSE-CONTRACTOR         PIC X(3).
002180     03  WSE-ON-SITE            PIC X(3).
002190     03  FILLER                 PIC X(4).
002200*
002210* General purpose character-scrub work area, used in turn for
002220* each of the text fields by AA032/AA033.  WS-SCRUB-OUT-LEN is
002230* trimmed of trailing blanks by AA033 before use, so a wholly
002240* blank source field always reports a length of zero rather
002250* than counting its own padding as content.
002260*
002270 01  WS-SCRUB-WORK.
002280     03  WS-SCRUB-IN          PIC X(70).
002290     03  WS-SCRUB-OUT         PIC X(70).
002300     03  WS-SCRUB-SRC-LEN     PIC 9(2)  COMP.
002310     03  WS-SCRUB-OUT-LEN     PIC 9(2)  COMP.
002320     03  WS-SCRUB-IX          PIC 9(2)  COMP.
002330     03  FILLER               PIC X(3).
002340*
002350* Epoch-to-Gregorian date work area.  WS-EPOCH-DAYS is the whole
002360* number of days since 01/01/1970; the time-of-day portion of
002370* the epoch stamp is discarded as only the calendar date is
002380* carried into DATE-POSTED.
002390*
002400 01  WS-DATE-WORK.
002410     03  WS-EPOCH-DAYS         PIC 9(7)  COMP.
002420     03  WS-WORK-YEAR          PIC 9(4)  COMP.
002430     03  WS-WORK-MONTH         PIC 9(2)  COMP.
002440     03  WS-WORK-DAY           PIC 9(2)  COMP.
002450     03  WS-DAYS-LEFT          PIC 9(7)  COMP.
002460     03  WS-DAYS-IN-YEAR       PIC 9(3)  COMP.
002470     03  WS-DAYS-IN-THIS-MONTH PIC 9(2)  COMP.
002480     03  WS-REM-4              PIC 9(3)  COMP.
002490     03  WS-REM-100            PIC 9(3)  COMP.
002500     03  WS-REM-400            PIC 9(3)  COMP.
002510     03  WS-QUOT-WORK          PIC 9(9)  COMP.
002520     03  FILLER                PIC X(2).
002530*
002540* Days-in-month lookup, February slot adjusted at run time for
002550* leap years by AA042.  Same FILLER/REDEFINES/OCCURS idiom used
002560* for the birthday check in DC020.
002570*
002580 01  WS-DAYS-IN-MONTH-VALUES.
002590     03  FILLER                PIC 9(2)  VALUE 31.
002600     03  FILLER                PIC 9(2)  VALUE 28.
002610     03  FILLER                PIC 9(2)  VALUE 31.
002620     03  FILLER                PIC 9(2)  VALUE 30.
002630     03  FILLER                PIC 9(2)  VALUE 31.
002640     03  FILLER                PIC 9(2)  VALUE 30.
002650     03  FILLER                PIC 9(2)  VALUE 31.
002660     03  FILLER                PIC 9(2)  VALUE 31.
002670     03  FILLER                PIC 9(2)  VALUE 30.
002680     03  FILLER                PIC 9(2)  VALUE 31.
002690     03  FILLER                PIC 9(2)  VALUE 30.
002700     03  FILLER                PIC 9(2)  VALUE 31.
002710 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-VALUES.
002720     03  WS-DIM-ENTRY          PIC 9(2)  OCCURS 12 TIMES
002730                                INDEXED BY WS-DIM-IX.
002740*
002750 01  WS-DATE-POSTED-FIELDS.
002760     03  WS-DP-CCYY            PIC 9(4).
002770     03  FILLER                PIC X     VALUE "-".
002780     03  WS-DP-MM              PIC 9(2).
002790     03  FILLER                PIC X     VALUE "-".
002800     03  WS-DP-DD              PIC 9(2).
002810*
002820* Experience narrative / years-extraction work area.
002830*
002840* WS-YEARS-DIGIT-TABLE gives AA062 an indexed view of the four
002850* digits of WS-YEARS-TEXT so the leading-zero scan can walk the
002860* table by index rather than by reference modification.
002870*
002880 01  WS-EXPERIENCE-WORK.
002890     03  WS-YEARS-TEXT         PIC 9(4).
002900     03  WS-YEARS-DIGIT-TABLE REDEFINES WS-YEARS-TEXT
002910                               PIC 9     OCCURS 4 TIMES
002920                               INDEXED BY WS-YD-IX.
002930     03  WS-YEARS-VALUE        PIC 9(4)  COMP.
002940     03  WS-ONE-DIGIT          PIC 9     COMP.
002950     03  WS-EXP-SCAN-IX        PIC 9(3)  COMP.
002960     03  WS-EXP-LEN            PIC 9(3)  COMP.
002970     03  WS-DIGIT-START        PIC 9(3)  COMP.
002980     03  WS-DIGIT-END          PIC 9(3)  COMP.
002990     03  WS-DIGIT-IX           PIC 9(3)  COMP.
003000     03  WS-AFTER-DIGITS       PIC 9(3)  COMP.
003010     03  WS-YEARS-OUT-LEN      PIC 9     COMP.
003020     03  WS-YEARS-FIRST-NZ     PIC 9     COMP.
003030     03  FILLER                PIC X(3).
003040*
003050* Upper-cased scratch copy of DESCRIPTION, built once per record
003060* by AA050, then searched repeatedly for the various keywords
003070* without re-folding case on every scan.
003080*
003090 01  WS-DESCRIPTION-WORK.
003100     03  WS-DESC-UPPER         PIC X(200).
003110     03  FILLER                PIC X(3).
003120*
003130* Keyword-search work area, re-used for each scan of
003140* WS-DESC-UPPER against a literal keyword.
003150*
003160 01  WS-KEYWORD-WORK.
003170     03  WS-KEYWORD-TEXT       PIC X(20).
003180     03  WS-KEYWORD-LEN        PIC 9(2)  COMP.
003190     03  WS-KW-SCAN-IX         PIC 9(3)  COMP.
003200     03  WS-KW-SCAN-LIMIT      PIC 9(3)  COMP.
003210     03  FILLER                PIC X(3).
003220*
003230 01  ERROR-MESSAGES.
003240     03  DC010   PIC X(40) VALUE "DC010 CANNOT OPEN JOB INPUT FILE -".
003250     03  DC011   PIC X(40) VALUE "DC011 CANNOT OPEN JOB OUTPUT FILE-".
003260     03  FILLER              PIC X(4)  VALUE SPACES.
003270*
003280 PROCEDURE DIVISION.
003290*================================
003300*
003310 AA000-MAIN                  SECTION.
003320*************************************
003330     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
003340     PERFORM AA020-READ-NEXT-JOB THRU AA020-EXIT.
003350     PERFORM AA030-EDIT-ONE-JOB THRU AA030-EXIT
003360             UNTIL WS-EOF-YES.
003370     CLOSE   DC-JOB-INPUT DC-JOB-OUTPUT.
003380     PERFORM ZZ090-END-OF-JOB THRU ZZ090-EXIT.
003390     GOBACK.
003400*
003410 AA010-OPEN-FILES.
003420*-----------------
003430     ACCEPT   WS-TODAYS-DATE FROM DATE.
003440     OPEN INPUT  DC-JOB-INPUT.
003450     IF DC-JOBIN-STATUS NOT = "00"
003460         DISPLAY DC010 " " DC-JOBIN-STATUS
003470         GOBACK
003480     END-IF.
003490     OPEN OUTPUT DC-JOB-OUTPUT.
003500     IF DC-JOBOUT-STATUS NOT = "00"
003510         DISPLAY DC011 " " DC-JOBOUT-STATUS
003520         GOBACK
003530     END-IF.
003540 AA010-EXIT.
003550     EXIT.
003560*
003570 AA020-READ-NEXT-JOB.
003580*--------------------
003590     READ DC-JOB-INPUT INTO DC-JOB-INPUT-RECORD
003600         AT END
003610             SET WS-EOF-YES TO TRUE
003620     END-READ.
003630 AA020-EXIT.
003640     EXIT.
003650*
003660* Main per-record orchestrator - carries out batch flow steps
003670* 2a through 2f of the job-posting transform in the order the
003680* spec sheet lists them: scrub identity fields, derive the
003690* posted date, build and scrub the experience narrative, pull
003700* the years figure back out of it, resolve the work-pattern
003710* flags, then write the output record.
003720*
003730 AA030-EDIT-ONE-JOB.
003740*-------------------
003750     ADD 1 TO WS-RECS-READ.
003760     PERFORM AA031-SCRUB-IDENTITY-FIELDS THRU AA031-EXIT.
003770     PERFORM AA040-DERIVE-DATE-POSTED    THRU AA040-EXIT.
003780     PERFORM AA050-UPPERCASE-DESCRIPTION THRU AA050-EXIT.
003790     PERFORM AA060-BUILD-EXPERIENCE      THRU AA060-EXIT.
003800     PERFORM AA070-EXTRACT-YEARS         THRU AA070-EXIT.
003810     PERFORM AA080-DERIVE-WORK-FLAGS     THRU AA080-EXIT.
003820     PERFORM AA090-WRITE-OUTPUT          THRU AA090-EXIT.
003830     PERFORM AA020-READ-NEXT-JOB         THRU AA020-EXIT.
003840 AA030-EXIT.
003850     EXIT.
003860*
003870* Rule C-1 - strip every character that is not a letter, digit
003880* or space from each of the five identity fields.  Each field
003890* is run through the one scrub paragraph in turn via the
003900* working copies in WS-SCRUB-WORK.
003910*
003920 AA031-SCRUB-IDENTITY-FIELDS.
003930*----------------------------
003940     MOVE SPACES              TO WS-SCRUB-IN.
003950     MOVE DCJ-JOB-TITLE       TO WS-SCRUB-IN.
003960     MOVE 60                   TO WS-SCRUB-SRC-LEN.
003970     PERFORM AA032-SCRUB-ONE-FIELD THRU AA032-EXIT.
003980     MOVE WS-SCRUB-OUT         TO WSE-JOB-TITLE.
003990*
004000     MOVE SPACES              TO WS-SCRUB-IN.
004010     MOVE DCJ-EMPLOYER-NAME   TO WS-SCRUB-IN.
004020     MOVE 40                   TO WS-SCRUB-SRC-LEN.
004030     PERFORM AA032-SCRUB-ONE-FIELD THRU AA032-EXIT.
004040     MOVE WS-SCRUB-OUT         TO WSE-COMPANY.
004050*
004060     MOVE SPACES              TO WS-SCRUB-IN.
004070     MOVE DCJ-JOB-CITY        TO WS-SCRUB-IN.
004080     MOVE 30                   TO WS-SCRUB-SRC-LEN.
004090     PERFORM AA032-SCRUB-ONE-FIELD THRU AA032-EXIT.
004100     MOVE WS-SCRUB-OUT         TO WSE-CITY.
004110*
004120     MOVE SPACES              TO WS-SCRUB-IN.
004130     MOVE DCJ-JOB-STATE       TO WS-SCRUB-IN.
004140     MOVE 20                   TO WS-SCRUB-SRC-LEN.
004150     PERFORM AA032-SCRUB-ONE-FIELD THRU AA032-EXIT.
004160     MOVE WS-SCRUB-OUT         TO WSE-STATE.
004170*
004180     MOVE SPACES              TO WS-SCRUB-IN.
004190     MOVE DCJ-JOB-COUNTRY     TO WS-SCRUB-IN.
004200     MOVE 20                   TO WS-SCRUB-SRC-LEN.
004210     PERFORM AA032-SCRUB-ONE-FIELD THRU AA032-EXIT.
004220     MOVE WS-SCRUB-OUT         TO WSE-COUNTRY.
004230 AA031-EXIT.
004240     EXIT.
004250*
004260* Copies the first WS-SCRUB-SRC-LEN bytes of WS-SCRUB-IN to
004270* WS-SCRUB-OUT, keeping only letters, digits and spaces (rule
004280* C-1), then hands off to AA033 to trim the trailing blanks so
004290* WS-SCRUB-OUT-LEN reflects genuine content, not field padding.
004300*
004310 AA032-SCRUB-ONE-FIELD.
004320*----------------------
004330     MOVE SPACES              TO WS-SCRUB-OUT.
004340     MOVE ZERO                 TO WS-SCRUB-OUT-LEN.
004350     PERFORM AA0321-SCRUB-ONE-CHAR THRU AA0321-EXIT
004360             VARYING WS-SCRUB-IX FROM 1 BY 1
004370             UNTIL   WS-SCRUB-IX > WS-SCRUB-SRC-LEN.
004380     PERFORM AA033-TRIM-SCRUB-OUTPUT THRU AA033-EXIT.
004390 AA032-EXIT.
004400     EXIT.
004410*
004420 AA0321-SCRUB-ONE-CHAR.
004430*-----------------------
004440     IF      WS-SCRUB-IN (WS-SCRUB-IX:1) IS DC-ALPHA-NUM-CHARS
004450             ADD  1 TO WS-SCRUB-OUT-LEN
004460             MOVE WS-SCRUB-IN (WS-SCRUB-IX:1)
004470                     TO WS-SCRUB-OUT (WS-SCRUB-OUT-LEN:1)
004480     END-IF.
004490 AA0321-EXIT.
004500     EXIT.
004510*
004520* Backward scan dropping trailing blanks from WS-SCRUB-OUT so a
004530* field that was wholly blank on input (or scrubbed down to
004540* nothing) reports WS-SCRUB-OUT-LEN of zero, rather than the
004550* padding-space count left behind by AA0321.  The governing
004560* UNTIL condition does the actual test, so AA0331 itself has
004570* nothing left to do.
004580*
004590 AA033-TRIM-SCRUB-OUTPUT.
004600*-------------------------
004610     MOVE "N" TO WS-TRIM-SWITCH.
004620     PERFORM AA0331-TRIM-ONE-CHAR THRU AA0331-EXIT
004630             VARYING WS-SCRUB-IX FROM WS-SCRUB-OUT-LEN BY -1
004640             UNTIL   WS-SCRUB-IX = ZERO
004650                  OR WS-TRIM-CHAR-OK.
004660     IF      WS-TRIM-CHAR-OK
004670             ADD  1 TO WS-SCRUB-IX
004680     END-IF.
004690     MOVE WS-SCRUB-IX             TO WS-SCRUB-OUT-LEN.
004700 AA033-EXIT.
004710     EXIT.
004720*
004730 AA0331-TRIM-ONE-CHAR.
004740*----------------------
004750*    Marks the switch the first time the backward scan turns up
004760*    a non-blank character, pinning WS-SCRUB-IX to the true
004770*    trimmed length of the scrubbed narrative.
004780     IF      WS-SCRUB-OUT (WS-SCRUB-IX:1) NOT = SPACE
004790             SET     WS-TRIM-CHAR-OK TO TRUE
004800     END-IF.
004810 AA0331-EXIT.
004820     EXIT.
004830*
004840* Rule C-2 - derive DATE-POSTED from the Unix epoch seconds
004850* count.  No intrinsic date functions are used; the day count
004860* is divided out by hand, walking forward one calendar year at
004870* a time and then one calendar month at a time through the
004880* days-in-month table, adjusting February for leap years as
004890* each candidate year is tested.
004900*
004910 AA040-DERIVE-DATE-POSTED.
004920*-------------------------
004930     IF DCJ-POSTED-TIMESTAMP = ZERO
004940         MOVE "N/A       "   TO WSE-DATE-POSTED
004950     ELSE
004960         MOVE ZERO             TO WS-DAYS-IN-YEAR
004970         MOVE ZERO             TO WS-DAYS-IN-THIS-MONTH
004980         DIVIDE DCJ-POSTED-TIMESTAMP BY 86400
004990             GIVING WS-EPOCH-DAYS
005000         MOVE WS-EPOCH-DAYS   TO WS-DAYS-LEFT
005010         MOVE 1970             TO WS-WORK-YEAR
005020         PERFORM AA041-STRIP-WHOLE-YEARS THRU AA041-EXIT
005030                 UNTIL WS-DAYS-IN-YEAR > WS-DAYS-LEFT
005040         PERFORM AA042-SET-LEAP-FEBRUARY THRU AA042-EXIT
005050         MOVE 1                TO WS-WORK-MONTH
005060         SET WS-DIM-IX TO 1
005070         PERFORM AA043-STRIP-WHOLE-MONTHS THRU AA043-EXIT
005080                 UNTIL WS-DAYS-IN-THIS-MONTH > WS-DAYS-LEFT
005090         COMPUTE WS-WORK-DAY = WS-DAYS-LEFT + 1
005100         MOVE WS-WORK-YEAR     TO WS-DP-CCYY
005110         MOVE WS-WORK-MONTH    TO WS-DP-MM
005120         MOVE WS-WORK-DAY      TO WS-DP-DD
005130         MOVE WS-DATE-POSTED-FIELDS TO WSE-DATE-POSTED
005140     END-IF.
005150 AA040-EXIT.
005160     EXIT.
005170*
005180* Tests whether the whole of WS-WORK-YEAR fits under the days
005190* remaining; if so the year's worth of days is removed from
005200* WS-DAYS-LEFT and the next year is tried.  WS-DAYS-IN-YEAR is
005210* left set to the days-in-year figure actually tested, so the
005220* governing UNTIL can tell whether WS-WORK-YEAR is the posting
005230* year or needs to be rolled forward again.
005240*
005250 AA041-STRIP-WHOLE-YEARS.
005260*-------------------------
005270     PERFORM AA042-SET-LEAP-FEBRUARY THRU AA042-EXIT.
005280     IF WS-LEAP-YEAR
005290         MOVE 366              TO WS-DAYS-IN-YEAR
005300     ELSE
005310         MOVE 365              TO WS-DAYS-IN-YEAR
005320     END-IF.
005330     IF WS-DAYS-IN-YEAR > WS-DAYS-LEFT
005340         CONTINUE
005350     ELSE
005360         SUBTRACT WS-DAYS-IN-YEAR FROM WS-DAYS-LEFT
005370         ADD 1                  TO WS-WORK-YEAR
005380     END-IF.
005390 AA041-EXIT.
005400     EXIT.
005410*
005420* Leap-year test for WS-WORK-YEAR - divisible by 4, and if also
005430* divisible by 100 then only a leap year when divisible by 400
005440* too.  Also refreshes the February slot of the days-in-month
005450* table for the month-stripping loop that follows.
005460*
005470 AA042-SET-LEAP-FEBRUARY.
005480*-------------------------
005490     MOVE "N"                 TO WS-LEAP-SWITCH.
005500     DIVIDE WS-WORK-YEAR BY 4   GIVING WS-QUOT-WORK
005510             REMAINDER WS-REM-4.
005520     DIVIDE WS-WORK-YEAR BY 100 GIVING WS-QUOT-WORK
005530             REMAINDER WS-REM-100.
005540     DIVIDE WS-WORK-YEAR BY 400 GIVING WS-QUOT-WORK
005550             REMAINDER WS-REM-400.
005560     IF WS-REM-4 = ZERO
005570         IF WS-REM-100 NOT = ZERO OR WS-REM-400 = ZERO
005580             SET WS-LEAP-YEAR TO TRUE
005590         END-IF
005600     END-IF.
005610     IF WS-LEAP-YEAR
005620         MOVE 29                TO WS-DIM-ENTRY (2)
005630     ELSE
005640         MOVE 28                TO WS-DIM-ENTRY (2)
005650     END-IF.
005660 AA042-EXIT.
005670     EXIT.
005680*
005690* Strips whole months from WS-DAYS-LEFT the same way AA041
005700* strips whole years, walking WS-DIM-IX along the days-in-month
005710* table.  WS-DAYS-IN-THIS-MONTH is left set to the figure just
005720* tested so the governing UNTIL can stop on the posting month.
005730*
005740 AA043-STRIP-WHOLE-MONTHS.
005750*--------------------------
005760     MOVE WS-DIM-ENTRY (WS-DIM-IX) TO WS-DAYS-IN-THIS-MONTH.
005770     IF WS-DAYS-IN-THIS-MONTH > WS-DAYS-LEFT
005780         CONTINUE
005790     ELSE
005800         SUBTRACT WS-DAYS-IN-THIS-MONTH FROM WS-DAYS-LEFT
005810         ADD 1                  TO WS-WORK-MONTH
005820         SET WS-DIM-IX UP BY 1
005830     END-IF.
005840 AA043-EXIT.
005850     EXIT.
005860*
005870* Builds an upper-cased scratch copy of DESCRIPTION once per
005880* record, used by every keyword search that follows (rules C-3
005890* and C-5) so each does not have to re-fold case on its own.
005900*
005910 AA050-UPPERCASE-DESCRIPTION.
005920*-----------------------------
005930     MOVE DCJ-DESCRIPTION     TO WS-DESC-UPPER.
005940     INSPECT WS-DESC-UPPER CONVERTING
005950             "abcdefghijklmnopqrstuvwxyz"
005960          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005970 AA050-EXIT.
005980     EXIT.
005990*
006000* Rule C-3 - builds the experience narrative from the required
006010* years figure and the free-text description, falling back to
006020* a description-keyword search for "experience" when neither
006030* figure nor description is present.  <n> is printed without
006040* leading zeros by right-trimming WS-YEARS-TEXT's own leading
006050* zeros before it goes into the STRING.  Per .2 above, the two
006060* STRING'd branches carry template punctuation (the " - " dash)
006070* into the narrative, so each is passed back through the
006080* character scrub once composed, dropping that dash along with
006090* anything that leaked in from the source description.
006100*
006110 AA060-BUILD-EXPERIENCE.
006120*------------------------
006130     MOVE SPACES               TO WS-SCRUB-IN.
006140     MOVE DCJ-EXPERIENCE-DESC  TO WS-SCRUB-IN.
006150     MOVE 60                    TO WS-SCRUB-SRC-LEN.
006160     PERFORM AA032-SCRUB-ONE-FIELD THRU AA032-EXIT.
006170*
006180     MOVE SPACES                TO WSE-EXPERIENCE.
006190     IF DCJ-REQUIRED-YEARS > ZERO AND WS-SCRUB-OUT-LEN > ZERO
006200         MOVE DCJ-REQUIRED-YEARS TO WS-YEARS-TEXT
006210         PERFORM AA062-EDIT-YEARS-NUMBER THRU AA062-EXIT
006220         STRING WS-YEARS-TEXT (WS-YEARS-FIRST-NZ:WS-YEARS-OUT-LEN)
006230                                  DELIMITED BY SIZE
006240                " years - "      DELIMITED BY SIZE
006250                WS-SCRUB-OUT (1:WS-SCRUB-OUT-LEN)
006260                                  DELIMITED BY SIZE
006270                INTO WSE-EXPERIENCE
006280         MOVE WSE-EXPERIENCE    TO WS-SCRUB-IN
006290         MOVE 70                 TO WS-SCRUB-SRC-LEN
006300         PERFORM AA032-SCRUB-ONE-FIELD THRU AA032-EXIT
006310         MOVE SPACES             TO WSE-EXPERIENCE
006320         MOVE WS-SCRUB-OUT       TO WSE-EXPERIENCE
006330     ELSE
006340         IF DCJ-REQUIRED-YEARS > ZERO
006350             MOVE DCJ-REQUIRED-YEARS TO WS-YEARS-TEXT
006360             PERFORM AA062-EDIT-YEARS-NUMBER THRU AA062-EXIT
006370             STRING WS-YEARS-TEXT
006380                        (WS-YEARS-FIRST-NZ:WS-YEARS-OUT-LEN)
006390                                      DELIMITED BY SIZE
006400                    " years"         DELIMITED BY SIZE
006410                    INTO WSE-EXPERIENCE
006420             MOVE WSE-EXPERIENCE TO WS-SCRUB-IN
006430             MOVE 70              TO WS-SCRUB-SRC-LEN
006440             PERFORM AA032-SCRUB-ONE-FIELD THRU AA032-EXIT
006450             MOVE SPACES          TO WSE-EXPERIENCE
006460             MOVE WS-SCRUB-OUT    TO WSE-EXPERIENCE
006470         ELSE
006480             IF WS-SCRUB-OUT-LEN > ZERO
006490                 MOVE WS-SCRUB-OUT (1:WS-SCRUB-OUT-LEN)
006500                                     TO WSE-EXPERIENCE
006510             ELSE
006520                 MOVE "EXPERIENCE"   TO WS-KEYWORD-TEXT
006530                 MOVE 10              TO WS-KEYWORD-LEN
006540                 PERFORM AA061-SEARCH-KEYWORD THRU AA061-EXIT
006550                 IF WS-KEYWORD-YES
006560                     MOVE DCJ-DESCRIPTION (1:70) TO WSE-EXPERIENCE
006570                 ELSE
006580                     MOVE "N/A"        TO WSE-EXPERIENCE
006590                 END-IF
006600             END-IF
006610         END-IF
006620     END-IF.
006630 AA060-EXIT.
006640     EXIT.
006650*
006660* Case-insensitive substring search of WS-KEYWORD-TEXT
006670* (WS-KEYWORD-LEN characters) within WS-DESC-UPPER, built by
006680* hand with reference modification since no intrinsic search
006690* function may be used.  Sets WS-KEYWORD-YES when found.
006700*
006710 AA061-SEARCH-KEYWORD.
006720*----------------------
006730     MOVE "N"                  TO WS-KEYWORD-FOUND.
006740     COMPUTE WS-KW-SCAN-LIMIT = 201 - WS-KEYWORD-LEN.
006750     PERFORM AA0611-TEST-ONE-POSITION THRU AA0611-EXIT
006760             VARYING WS-KW-SCAN-IX FROM 1 BY 1
006770             UNTIL   WS-KW-SCAN-IX > WS-KW-SCAN-LIMIT
006780                  OR WS-KEYWORD-YES.
006790 AA061-EXIT.
006800     EXIT.
006810*
006820 AA0611-TEST-ONE-POSITION.
006830*---------------------------
006840     IF      WS-DESC-UPPER (WS-KW-SCAN-IX:WS-KEYWORD-LEN)
006850                 = WS-KEYWORD-TEXT (1:WS-KEYWORD-LEN)
006860             SET WS-KEYWORD-YES TO TRUE
006870     END-IF.
006880 AA0611-EXIT.
006890     EXIT.
006900*
006910* Right-trims the leading zeros out of the zoned WS-YEARS-TEXT
006920* figure so a STRING of it carries no leading zero, per rule
006930* C-3's "printed without leading zeros" requirement.  A figure
006940* of zero itself prints as a single "0".
006950*
006960 AA062-EDIT-YEARS-NUMBER.
006970*--------------------------
006980     MOVE    "N" TO WS-DIGIT-SWITCH.
006990     PERFORM AA0621-TEST-ONE-DIGIT THRU AA0621-EXIT
007000             VARYING WS-YD-IX FROM 1 BY 1
007010             UNTIL   WS-YD-IX = 4
007020                  OR WS-DIGIT-ZERO-NO.
007030     IF      WS-DIGIT-ZERO-NO
007040             SUBTRACT 1 FROM WS-YD-IX
007050     END-IF.
007060     SET     WS-YEARS-FIRST-NZ FROM WS-YD-IX.
007070     COMPUTE WS-YEARS-OUT-LEN = 5 - WS-YEARS-FIRST-NZ.
007080 AA062-EXIT.
007090     EXIT.
007100*
007110 AA0621-TEST-ONE-DIGIT.
007120*------------------------
007130*    Marks the switch at the first non-zero digit of the years
007140*    value, so AA062 above can drop the leading zeroes left by
007150*    the PIC 9(4) edit without printing "0" for a true zero.
007160     IF      WS-YEARS-DIGIT-TABLE (WS-YD-IX) NOT = ZERO
007170             SET     WS-DIGIT-ZERO-NO TO TRUE
007180     END-IF.
007190 AA0621-EXIT.
007200     EXIT.
007210*
007220* Rule C-4 - scans the experience narrative for the first run
007230* of one or more digits followed, after optional spaces, by the
007240* word "years"; the matched run is reported as YEARS-EXPERIENCE
007250* with no leading zero.  Reports Unknown when no such run is
007260* found anywhere in the narrative.
007270*
007280 AA070-EXTRACT-YEARS.
007290*----------------------
007300     MOVE "N"                  TO WS-FOUND-SWITCH.
007310     MOVE ZERO                  TO WS-YEARS-VALUE.
007320     MOVE 70                    TO WS-EXP-LEN.
007330     PERFORM AA071-TEST-ONE-START THRU AA071-EXIT
007340             VARYING WS-EXP-SCAN-IX FROM 1 BY 1
007350             UNTIL   WS-EXP-SCAN-IX > WS-EXP-LEN
007360                  OR WS-FOUND-YES.
007370     IF WS-FOUND-YES
007380         MOVE WS-YEARS-VALUE     TO WS-YEARS-TEXT
007390         PERFORM AA062-EDIT-YEARS-NUMBER THRU AA062-EXIT
007400         MOVE SPACES              TO WSE-YEARS-EXPERIENCE
007410         MOVE WS-YEARS-TEXT (WS-YEARS-FIRST-NZ:WS-YEARS-OUT-LEN)
007420                 TO WSE-YEARS-EXPERIENCE (1:WS-YEARS-OUT-LEN)
007430     ELSE
007440         MOVE "Unknown"          TO WSE-YEARS-EXPERIENCE
007450     END-IF.
007460 AA070-EXIT.
007470     EXIT.
007480*
007490* Tried at every position of the narrative - if a digit starts
007500* here, hands off to AA072 to extend the run and test for the
007510* trailing "years" keyword.
007520*
007530 AA071-TEST-ONE-START.
007540*-----------------------
007550     IF WS-EXPERIENCE-CHARS (WS-EXP-SCAN-IX) IS DC-DIGIT-CHARS
007560         PERFORM AA072-TEST-YEARS-RUN THRU AA072-EXIT
007570     END-IF.
007580 AA071-EXIT.
007590     EXIT.
007600*
007610* Having found a digit at WS-EXP-SCAN-IX, extends the run while
007620* digits continue, skips any spaces that follow, then checks
007630* that the next five characters spell "years".  Leaves
007640* WS-FOUND-YES set and WS-YEARS-VALUE populated when the
007650* pattern matches.
007660*
007670 AA072-TEST-YEARS-RUN.
007680*-----------------------
007690     MOVE WS-EXP-SCAN-IX        TO WS-DIGIT-START.
007700     MOVE WS-EXP-SCAN-IX        TO WS-DIGIT-END.
007710     MOVE "N"                   TO WS-RUN-END-SWITCH.
007720     PERFORM AA073-EXTEND-DIGIT-RUN THRU AA073-EXIT
007730             VARYING WS-DIGIT-END FROM WS-DIGIT-START BY 1
007740             UNTIL   WS-DIGIT-END > WS-EXP-LEN
007750                  OR WS-RUN-END-YES.
007760     IF      WS-RUN-END-YES
007770             SUBTRACT 1         FROM WS-DIGIT-END
007780     END-IF.
007790     SUBTRACT 1                 FROM WS-DIGIT-END.
007800     MOVE WS-DIGIT-END           TO WS-AFTER-DIGITS.
007810     MOVE "N"                   TO WS-SKIP-SWITCH.
007820     PERFORM AA074-SKIP-ONE-SPACE THRU AA074-EXIT
007830             VARYING WS-AFTER-DIGITS FROM WS-AFTER-DIGITS BY 1
007840             UNTIL   WS-AFTER-DIGITS > WS-EXP-LEN
007850                  OR WS-SKIP-DONE.
007860     IF      WS-SKIP-DONE
007870             SUBTRACT 1         FROM WS-AFTER-DIGITS
007880     END-IF.
007890     IF WS-AFTER-DIGITS NOT > WS-EXP-LEN - 4
007900         IF WSE-EXPERIENCE (WS-AFTER-DIGITS:5) = "years"
007910             PERFORM AA075-ACCUMULATE-YEARS THRU AA075-EXIT
007920             SET WS-FOUND-YES    TO TRUE
007930         END-IF
007940     END-IF.
007950 AA072-EXIT.
007960     EXIT.
007970*
007980 AA073-EXTEND-DIGIT-RUN.
007990*-------------------------
008000*    Marks the switch the moment the digit run breaks, leaving
008010*    WS-DIGIT-END pointing one past the last digit for AA072
008020*    above to back up from.
008030     IF      WS-EXPERIENCE-CHARS (WS-DIGIT-END) NOT IS DC-DIGIT-CHARS
008040             SET     WS-RUN-END-YES TO TRUE
008050     END-IF.
008060 AA073-EXIT.
008070     EXIT.
008080*
008090 AA074-SKIP-ONE-SPACE.
008100*-----------------------
008110*    Marks the switch as soon as a non-blank character follows
008120*    the digit run, leaving WS-AFTER-DIGITS pointing at the word
008130*    that must read "years" for AA072 above.
008140     IF      WS-EXPERIENCE-CHARS (WS-AFTER-DIGITS) NOT = SPACE
008150             SET     WS-SKIP-DONE TO TRUE
008160     END-IF.
008170 AA074-EXIT.
008180     EXIT.
008190*
008200* Converts the digit run WS-DIGIT-START thru WS-DIGIT-END of
008210* WSE-EXPERIENCE into WS-YEARS-VALUE one digit at a time - no
008220* intrinsic numeric-value function is used.
008230*
008240 AA075-ACCUMULATE-YEARS.
008250*-------------------------
008260     MOVE ZERO                  TO WS-YEARS-VALUE.
008270     PERFORM AA076-ACCUMULATE-ONE-DIGIT THRU AA076-EXIT
008280             VARYING WS-DIGIT-IX FROM WS-DIGIT-START BY 1
008290             UNTIL   WS-DIGIT-IX > WS-DIGIT-END.
008300 AA075-EXIT.
008310     EXIT.
008320*
008330 AA076-ACCUMULATE-ONE-DIGIT.
008340*-----------------------------
008350     MOVE WS-EXPERIENCE-CHARS (WS-DIGIT-IX) TO WS-ONE-DIGIT.
008360     COMPUTE WS-YEARS-VALUE = WS-YEARS-VALUE * 10 + WS-ONE-DIGIT.
008370 AA076-EXIT.
008380     EXIT.
008390*
008400* Rule C-5 - for each of the four work-pattern flags, a Y in
008410* the matching source column wins outright; otherwise the
008420* upper-cased description is searched for the associated
008430* keyword and Yes/No is set accordingly.
008440*
008450 AA080-DERIVE-WORK-FLAGS.
008460*--------------------------
008470     IF DCJ-IS-FULL-TIME = "Y"
008480         MOVE "Yes"               TO WSE-FULL-TIME
008490     ELSE
008500         MOVE "FULL-TIME"         TO WS-KEYWORD-TEXT
008510         MOVE 9                    TO WS-KEYWORD-LEN
008520         PERFORM AA061-SEARCH-KEYWORD THRU AA061-EXIT
008530         IF WS-KEYWORD-YES
008540             MOVE "Yes"            TO WSE-FULL-TIME
008550         ELSE
008560             MOVE "No "            TO WSE-FULL-TIME
008570         END-IF
008580     END-IF.
008590*
008600     IF DCJ-IS-REMOTE = "Y"
008610         MOVE "Yes"               TO WSE-REMOTE
008620     ELSE
008630         MOVE "REMOTE"             TO WS-KEYWORD-TEXT
008640         MOVE 6                    TO WS-KEYWORD-LEN
008650         PERFORM AA061-SEARCH-KEYWORD THRU AA061-EXIT
008660         IF WS-KEYWORD-YES
008670             MOVE "Yes"            TO WSE-REMOTE
008680         ELSE
008690             MOVE "No "            TO WSE-REMOTE
008700         END-IF
008710     END-IF.
008720*
008730     IF DCJ-IS-CONTRACT = "Y"
008740         MOVE "Yes"               TO WSE-CONTRACTOR
008750     ELSE
008760         MOVE "CONTRACTOR"         TO WS-KEYWORD-TEXT
008770         MOVE 10                   TO WS-KEYWORD-LEN
008780         PERFORM AA061-SEARCH-KEYWORD THRU AA061-EXIT
008790         IF WS-KEYWORD-YES
008800             MOVE "Yes"            TO WSE-CONTRACTOR
008810         ELSE
008820             MOVE "No "            TO WSE-CONTRACTOR
008830         END-IF
008840     END-IF.
008850*
008860     IF DCJ-IS-ON-SITE = "Y"
008870         MOVE "Yes"               TO WSE-ON-SITE
008880     ELSE
008890         MOVE "ON-SITE"            TO WS-KEYWORD-TEXT
008900         MOVE 7                    TO WS-KEYWORD-LEN
008910         PERFORM AA061-SEARCH-KEYWORD THRU AA061-EXIT
008920         IF WS-KEYWORD-YES
008930             MOVE "Yes"            TO WSE-ON-SITE
008940         ELSE
008950             MOVE "No "            TO WSE-ON-SITE
008960         END-IF
008970     END-IF.
008980 AA080-EXIT.
008990     EXIT.
009000*
009010 AA090-WRITE-OUTPUT.
009020*---------------------
009030     MOVE SPACES              TO DC-JOB-OUTPUT-RECORD.
009040     MOVE WSE-JOB-TITLE        TO DCO-JOB-TITLE.
009050     MOVE WSE-COMPANY          TO DCO-COMPANY.
009060     MOVE WSE-CITY             TO DCO-CITY.
009070     MOVE WSE-STATE            TO DCO-STATE.
009080     MOVE WSE-COUNTRY          TO DCO-COUNTRY.
009090     MOVE WSE-DATE-POSTED      TO DCO-DATE-POSTED.
009100     MOVE WSE-EXPERIENCE       TO DCO-EXPERIENCE.
009110     MOVE WSE-YEARS-EXPERIENCE TO DCO-YEARS-EXPERIENCE.
009120     MOVE WSE-FULL-TIME        TO DCO-FULL-TIME.
009130     MOVE WSE-REMOTE           TO DCO-REMOTE.
009140     MOVE WSE-CONTRACTOR       TO DCO-CONTRACTOR.
009150     MOVE WSE-ON-SITE          TO DCO-ON-SITE.
009160     MOVE DCJ-APPLY-URL        TO DCO-APPLY-URL.
009170     WRITE DC-JOBOUT-RECORD   FROM DC-JOB-OUTPUT-RECORD.
009180     ADD 1                     TO WS-RECS-WRITTEN.
009190 AA090-EXIT.
009200     EXIT.
009210*
009220* End of job control totals for the operator log.
009230*
009240 ZZ090-END-OF-JOB            SECTION.
009250*************************************
009260     DISPLAY "DC030 - JOB POSTING TRANSFORM - " WS-TODAYS-DATE.
009270     DISPLAY "RECORDS READ       - " WS-RECS-READ.
009280     DISPLAY "RECORDS PROCESSED  - " WS-RECS-WRITTEN.
009290 ZZ090-EXIT.
009300     EXIT.
009310*
009320 
