000100*****************************************************************
000110*                                                               *
000120*                 User Registration Extract Cleanser           *
000130*                                                               *
000140*     Edits and routes the nightly new-account registration    *
000150*     extract into CLEAN, GARBAGE and DUPLICATES files ahead    *
000160*     of the overnight load to the subscriber master.           *
000170*                                                               *
000180*****************************************************************
000190*
000200 IDENTIFICATION          DIVISION.
000210*================================
000220*
000230      PROGRAM-ID.         DC020.
000240*
000250*    AUTHOR.             D M ASHWORTH.
000260*    INSTALLATION.       NORTHGATE DATA SERVICES - DATA PREP SECTION.
000270*    DATE-WRITTEN.       22/05/85.
000280*    DATE-COMPILED.
000290*    SECURITY.           THIS PROGRAM IS CONFIDENTIAL AND PROPRIETARY
000300*                        TO NORTHGATE DATA SERVICES AND MAY NOT BE
000310*                        DISCLOSED, COPIED OR USED OUTSIDE THE
000320*                        CORPORATION WITHOUT WRITTEN PERMISSION OF
000330*                        THE DATA PROCESSING MANAGER.
000340*
000350*    REMARKS.            Maps alternate source headings to the
000360*                        canonical field names, cleanses LOGIN-ID
000370*                        and MAIL-ADDRESS, normalises and validates
000380*                        GENDER and BIRTHDAY-ON, validates the
000390*                        e-mail address, and flags duplicate CLEAN
000400*                        records in a second SORT-based pass.
000410*
000420*    VERSION.            SEE PROG-NAME IN WS.
000430*
000440*    CALLED MODULES.     NONE.
000450*
000460*    FILES USED.         USERIN    -  INPUT USER EXTRACT (SEMICOLON
000470*                                      DELIMITED, HEADER RECORD
000480*                                      FIRST).
000490*                        CLEANOUT  -  OUTPUT CLEAN RECORDS.
000500*                        GARBAGE   -  OUTPUT REJECTED RECORDS.
000510*                        DUPS      -  OUTPUT DUPLICATE RECORDS.
000520*                        SORTWK1   -  SCRATCH SORT WORK FILE.
000530*                        SORTOUT   -  SORTED CLEAN WORK FILE.
000540*
000550*    ERROR MESSAGES USED.
000560*                        DC004 - DC009.
000570*
000580* CHANGES:
000590* 22/05/85 dma -     DC020 written - edits and routes the nightly
000600*                    new account registration extract into clean
000610*                    and reject files ahead of the overnight load.
000620* 11/09/85 dma -     Gender field added to the registration layout
000630*                    following the HR/payroll tie-up project.
000640* 04/02/87 rjh -     E-mail address syntax check added - too many
000650*                    obviously bad addresses were reaching CLEAN.
000660* 19/08/88 rjh -     Birthday validation now also rejects dates
000670*                    that are not yet born (i.e. in the future) -
000680*                    request CR-0091.
000690* 02/03/90 ktm -     Leap year test corrected for century years -
000700*                    1900 was wrongly treated as a leap year under
000710*                    the old four year rule.
000720* 17/10/91 ktm -     Duplicate detection pass added - second pass
000730*                    over CLEAN flags every member of a matching
000740*                    group out to the new DUPLICATES file.
000750* 23/06/94 pds -     Alternate column heading table introduced -
000760*                    feed now arrives from the new extraction
000770*                    program under renamed headings (ID, NAME,
000780*                    EMAIL and so on).
000790* 30/09/95 pds -     End of job control totals added for the
000800*                    operator log, matching DC010's style.
000810* 11/02/98 jfc -     Y2K - birthday century window widened to
000820*                    accept four digit years only - the upstream
000830*                    feed no longer produces two digit years.
000840* 06/03/99 jfc -     Y2K - second pass, leap year and date compare
000850*                    logic re-tested across the century rollover.
000860* 14/05/02 pds -     Re-assembled for the GnuCOBOL conversion
000870*                    project - SORT verb retained unchanged.
000880* 21/09/09 ktm -     Migrated to Open Cobol v3.00.00 build.
000890* 02/11/14 rjh -     Login and e-mail character scrub re-written
000900*                    using a SPECIAL-NAMES CLASS test in place of
000910*                    the old hard coded IF ladder.
000920* 16/04/24 sjw -     Installation and copyright notice updated.
000930* 14/01/26 sjw - 2.0 Re-specified as DC020 for the new data
000940*                    cleansing suite.  Canonical field order now
000950*                    matches the DCUSRREC copybook exactly.
000960* 28/01/26 sjw -  .1 E-mail validation re-written field by field -
000970*                    one @ sign, local/domain character classes,
000980*                    final dot plus word characters - per ops
000990*                    request DCR-0147.  Previous check let through
001000*                    addresses with no domain suffix.
001010* 04/02/26 sjw -  .2 Duplicate pass re-built around a SORT/GIVING
001020*                    work file rather than an in-memory table, to
001030*                    cope with the full nightly volume.
001040* 11/02/26 sjw -  .3 Header slot and trailing character scans
001050*                    rewritten as proper IF tests against a found
001060*                    switch, in place of bare CONTINUE paragraphs
001070*                    leant on by the PERFORM VARYING alone -
001080*                    flagged in code review DCR-0148.  Header
001090*                    comments added through the cleansing and
001100*                    duplicate sections at the same review.
001110*                    Unused C01 TOP-OF-FORM special name dropped -
001120*                    no print file in this program.
001130*
001140 ENVIRONMENT             DIVISION.
001150*================================
001160*
001170 CONFIGURATION           SECTION.
001180 SPECIAL-NAMES.
001190     CLASS DC-LOGIN-CHARS     IS "A" THRU "Z" "a" THRU "z"
001200                                 "0" THRU "9" "_" " " "@" "." "-"
001210     CLASS DC-EMAIL-NAME-CHARS IS "A" THRU "Z" "a" THRU "z"
001220                                 "0" THRU "9" "_" "." "-"
001230     CLASS DC-WORD-CHARS       IS "A" THRU "Z" "a" THRU "z"
001240                                 "0" THRU "9" "_".
001250*
001260 INPUT-OUTPUT            SECTION.
001270 FILE-CONTROL.
001280     SELECT  DC-USER-EXTRACT ASSIGN TO "USERIN"
001290                             ORGANIZATION LINE SEQUENTIAL
001300                             FILE STATUS  DC-EXTRACT-STATUS.
001310*
001320     SELECT  DC-CLEAN-FILE   ASSIGN TO "CLEANOUT"
001330                             ORGANIZATION LINE SEQUENTIAL
001340                             FILE STATUS  DC-CLEAN-STATUS.
001350*
001360     SELECT  DC-GARBAGE-FILE ASSIGN TO "GARBAGE"
001370                             ORGANIZATION LINE SEQUENTIAL
001380                             FILE STATUS  DC-GARBAGE-STATUS.
001390*
001400     SELECT  DC-DUPLICATES-FILE ASSIGN TO "DUPS"
001410                             ORGANIZATION LINE SEQUENTIAL
001420                             FILE STATUS  DC-DUPS-STATUS.
001430*
001440     SELECT  DC-SORT-FILE    ASSIGN TO "SORTWK1".
001450*
001460*    SORTOUT holds the clean records in key sequence once the
001470*    duplicate pass has sorted them - read back by BB000 below.
001480*
001490     SELECT  DC-SORTED-FILE  ASSIGN TO "SORTOUT"
001500                             ORGANIZATION LINE SEQUENTIAL
001510                             FILE STATUS  DC-SORTED-STATUS.
001520*
001530 DATA                    DIVISION.
001540*================================
001550*
001560 FILE                    SECTION.
001570*
001580 FD  DC-USER-EXTRACT.
001590 01  DC-EXTRACT-RECORD       PIC X(300).
001600*
001610 FD  DC-CLEAN-FILE.
001620 01  DC-CLEAN-RECORD         PIC X(200).
001630*
001640 FD  DC-GARBAGE-FILE.
001650 01  DC-GARBAGE-RECORD       PIC X(200).
001660*
001670 FD  DC-DUPLICATES-FILE.
001680 01  DC-DUPLICATE-RECORD     PIC X(200).
001690*
001700 SD  DC-SORT-FILE.
001710 01  DC-SORT-RECORD          PIC X(200).
001720*
001730 FD  DC-SORTED-FILE.
001740 01  DC-SORTED-RECORD        PIC X(200).
001750*
001760 WORKING-STORAGE         SECTION.
001770*-----------------------
001780 77  PROG-NAME               PIC X(20) VALUE "DC020 (2.0.02)".
001790*
001800     COPY "DCUSRREC.CPY".
001810*
001820 01  WS-FILE-STATUS-GROUP.
001830     03  DC-EXTRACT-STATUS   PIC XX    VALUE "00".
001840     03  DC-CLEAN-STATUS     PIC XX    VALUE "00".
001850     03  DC-GARBAGE-STATUS   PIC XX    VALUE "00".
001860     03  DC-DUPS-STATUS      PIC XX    VALUE "00".
001870     03  DC-SORTED-STATUS    PIC XX    VALUE "00".
001880     03  FILLER              PIC X(10) VALUE SPACES.
001890*
001900 01  WS-SWITCHES.
001910     03  WS-EOF-SWITCH           PIC X VALUE "N".
001920         88  WS-EOF-YES                VALUE "Y".
001930     03  WS-SORT-EOF-SWITCH      PIC X VALUE "N".
001940         88  WS-SORT-EOF-YES           VALUE "Y".
001950     03  WS-RECORD-BLANK-SWITCH  PIC X VALUE "N".
001960         88  WS-RECORD-BLANK           VALUE "Y".
001970     03  WS-EMAIL-VALID-SWITCH   PIC X VALUE "N".
001980         88  WS-EMAIL-VALID            VALUE "Y".
001990     03  WS-BIRTHDAY-VALID-SWITCH PIC X VALUE "N".
002000         88  WS-BIRTHDAY-VALID         VALUE "Y".
002010     03  WS-GENDER-VALID-SWITCH  PIC X VALUE "N".
002020         88  WS-GENDER-VALID           VALUE "Y".
002030     03  WS-BIRTHDAY-FORMAT-SWITCH PIC X VALUE "N".
002040         88  WS-BIRTHDAY-FORMAT-OK     VALUE "Y".
002050     03  WS-PREV-WRITTEN-SWITCH  PIC X VALUE "N".
002060         88  WS-PREV-WRITTEN           VALUE "Y".
002070     03  WS-HDR-SLOT-EMPTY-SWITCH PIC X VALUE "N".
002080         88  WS-HDR-SLOT-EMPTY         VALUE "Y".
002090     03  FILLER                  PIC X(1) VALUE SPACES.
002100*
002110*    WS-PREV-WRITTEN-SWITCH is reset to N every time BB030 below
002120*    moves on to a new key value, so the first record of a
002130*    duplicate run is written to DUPS exactly once.
002140*
002150 01  WS-COUNTERS.
002160     03  WS-TOTAL-RECS-READ      PIC 9(9) COMP VALUE ZERO.
002170     03  WS-DROPPED-BLANK-COUNT  PIC 9(9) COMP VALUE ZERO.
002180     03  WS-DROPPED-EMAIL-COUNT  PIC 9(9) COMP VALUE ZERO.
002190     03  WS-CLEAN-COUNT          PIC 9(9) COMP VALUE ZERO.
002200     03  WS-GARBAGE-COUNT        PIC 9(9) COMP VALUE ZERO.
002210     03  WS-DUPLICATE-COUNT      PIC 9(9) COMP VALUE ZERO.
002220     03  WS-HEADER-COUNT         PIC 9(2) COMP VALUE ZERO.
002230     03  FILLER                  PIC X(4) VALUE SPACES.
002240*
002250 01  WS-HEADER-TABLE.
002260*    Up to eight column headings from this run's extract file.
002270     03  DC-HDR-ENTRY OCCURS 8 TIMES
002280                       INDEXED BY DCH-IX  PIC X(20).
002290*
002300 01  WS-VALUE-TABLE.
002310*    Up to eight data values unstrung from the current data row.
002320     03  DC-VALUE-ENTRY OCCURS 8 TIMES
002330                       INDEXED BY DCV-IX  PIC X(50).
002340*
002350 01  WS-COLUMN-POSITIONS.
002360*    Maps each of the eight canonical DCUSRREC fields, in DCM-IX
002370*    order, to its position in WS-HEADER-TABLE/WS-VALUE-TABLE for
002380*    this run - zero when that field's heading was not found.
002390     03  WS-COL-POS   OCCURS 8 TIMES      PIC 9(2) COMP.
002400*
002410 01  WS-CLEAN-WORK.
002420     03  WS-CLEAN-SOURCE     PIC X(50).
002430     03  WS-CLEAN-TARGET     PIC X(50).
002440     03  WS-CLEAN-SRC-LEN    PIC 9(2) COMP.
002450     03  WS-CLEAN-OUT-PTR    PIC 9(2) COMP.
002460     03  WS-CLEAN-IX         PIC 9(2) COMP.
002470     03  FILLER              PIC X(4) VALUE SPACES.
002480*
002490 01  WS-GENDER-WORK.
002500     03  WS-GENDER-UPPER     PIC X(5).
002510     03  FILLER              PIC X(3) VALUE SPACES.
002520*
002530 01  WS-BIRTH-DATE-FIELDS.
002540     03  WS-BD-CCYY          PIC 9(4).
002550     03  WS-BD-MM            PIC 9(2).
002560     03  WS-BD-DD            PIC 9(2).
002570 01  WS-BIRTH-DATE-BIN REDEFINES WS-BIRTH-DATE-FIELDS
002580                             PIC 9(8).
002590*
002600 01  WS-TODAY-FIELDS.
002610     03  WS-TD-CCYY          PIC 9(4).
002620     03  WS-TD-MM            PIC 9(2).
002630     03  WS-TD-DD            PIC 9(2).
002640 01  WS-TODAY-BIN REDEFINES WS-TODAY-FIELDS
002650                             PIC 9(8).
002660*
002670 01  WS-LEAP-YEAR-WORK.
002680     03  WS-REM-4            PIC 9(3) COMP.
002690     03  WS-REM-100          PIC 9(3) COMP.
002700     03  WS-REM-400          PIC 9(3) COMP.
002710     03  WS-DIVIDE-QUOT      PIC 9(7) COMP.
002720     03  FILLER              PIC X(2) VALUE SPACES.
002730*
002740 01  WS-DAYS-IN-MONTH-VALUES.
002750*    January through December - February refreshed to 28/29 by
002760*    AA0252 below for whatever year is currently being checked.
002770     03  FILLER              PIC 9(2) VALUE 31.
002780     03  FILLER              PIC 9(2) VALUE 28.
002790     03  FILLER              PIC 9(2) VALUE 31.
002800     03  FILLER              PIC 9(2) VALUE 30.
002810     03  FILLER              PIC 9(2) VALUE 31.
002820     03  FILLER              PIC 9(2) VALUE 30.
002830     03  FILLER              PIC 9(2) VALUE 31.
002840     03  FILLER              PIC 9(2) VALUE 31.
002850     03  FILLER              PIC 9(2) VALUE 30.
002860     03  FILLER              PIC 9(2) VALUE 31.
002870     03  FILLER              PIC 9(2) VALUE 30.
002880     03  FILLER              PIC 9(2) VALUE 31.
002890 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-VALUES.
002900     03  WS-DIM OCCURS 12 TIMES     PIC 9(2).
002910*
002920 01  WS-EMAIL-WORK.
002930     03  WS-MAIL-LEN             PIC 9(2) COMP.
002940     03  WS-AT-COUNT             PIC 9(2) COMP.
002950     03  WS-AT-POS               PIC 9(2) COMP.
002960     03  WS-LAST-DOT-POS         PIC 9(2) COMP.
002970     03  WS-DOMAIN-START         PIC 9(2) COMP.
002980     03  WS-TLD-START            PIC 9(2) COMP.
002990     03  WS-SCAN-IX2             PIC 9(2) COMP.
003000     03  WS-SPACE-FOUND-SWITCH   PIC X VALUE "N".
003010         88  WS-SPACE-FOUND            VALUE "Y".
003020     03  WS-LOCAL-OK-SWITCH      PIC X VALUE "N".
003030         88  WS-LOCAL-OK               VALUE "Y".
003040     03  WS-DOMAIN-OK-SWITCH     PIC X VALUE "N".
003050         88  WS-DOMAIN-OK              VALUE "Y".
003060     03  WS-TRAIL-CHAR-SWITCH    PIC X VALUE "N".
003070         88  WS-TRAIL-CHAR-BAD         VALUE "Y".
003080     03  FILLER                  PIC X(2) VALUE SPACES.
003090*
003100 01  DC-PREV-CLEAN-RECORD        PIC X(200) VALUE SPACES.
003110*
003120 01  ERROR-MESSAGES.
003130     03  DC004   PIC X(40) VALUE "DC004 CANNOT OPEN USER EXTRACT FILE -".
003140     03  DC005   PIC X(40) VALUE "DC005 CANNOT OPEN CLEAN OUTPUT FILE -".
003150     03  DC006   PIC X(40) VALUE "DC006 CANNOT OPEN GARBAGE OUTPUT FILE-".
003160     03  DC007   PIC X(40) VALUE "DC007 CANNOT OPEN DUPS OUTPUT FILE -".
003170     03  DC008   PIC X(40) VALUE "DC008 SORT OF CLEAN FILE FAILED -".
003180     03  DC009   PIC X(40) VALUE "DC009 CANNOT OPEN SORTED WORK FILE -".
003190     03  FILLER              PIC X(4)  VALUE SPACES.
003200*
003210 PROCEDURE DIVISION.
003220*================================
003230*
003240 AA000-MAIN                  SECTION.
003250*************************************
003260*
003270*    Pass one reads EXTRACT, maps the header, and edits/routes
003280*    every data record to CLEAN, GARBAGE or nowhere at all.  Pass
003290*    two (BB000) then sorts CLEAN and flags duplicate records out
003300*    to DUPS before the job totals are displayed.
003310*
003320     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
003330     PERFORM AA012-READ-HEADER THRU AA012-EXIT.
003340     PERFORM AA015-MAP-ALTERNATE-NAMES THRU AA015-EXIT.
003350     PERFORM AA018-READ-NEXT-DATA THRU AA018-EXIT.
003360     PERFORM AA020-EDIT-ONE-RECORD THRU AA020-EXIT
003370             UNTIL WS-EOF-YES.
003380     CLOSE   DC-USER-EXTRACT DC-CLEAN-FILE DC-GARBAGE-FILE.
003390     PERFORM BB000-FIND-DUPLICATES THRU BB000-EXIT.
003400     CLOSE   DC-DUPLICATES-FILE.
003410     PERFORM ZZ090-END-OF-JOB THRU ZZ090-EXIT.
003420     GOBACK.
003430 AA000-EXIT.
003440     EXIT.
003450*
003460 AA010-OPEN-FILES.
003470*
003480*    All four files opened together up front - USERIN for input,
003490*    CLEAN/GARBAGE for the edit pass, DUPS for the duplicate pass
003500*    that follows it.
003510*
003520     OPEN    INPUT DC-USER-EXTRACT.
003530     IF      DC-EXTRACT-STATUS NOT = "00"
003540             DISPLAY DC004
003550             DISPLAY "FILE STATUS = " DC-EXTRACT-STATUS
003560             MOVE    16 TO RETURN-CODE
003570             GOBACK
003580     END-IF.
003590     OPEN    OUTPUT DC-CLEAN-FILE.
003600     IF      DC-CLEAN-STATUS NOT = "00"
003610             DISPLAY DC005
003620             MOVE    16 TO RETURN-CODE
003630             GOBACK
003640     END-IF.
003650     OPEN    OUTPUT DC-GARBAGE-FILE.
003660     IF      DC-GARBAGE-STATUS NOT = "00"
003670             DISPLAY DC006
003680             MOVE    16 TO RETURN-CODE
003690             GOBACK
003700     END-IF.
003710     OPEN    OUTPUT DC-DUPLICATES-FILE.
003720     IF      DC-DUPS-STATUS NOT = "00"
003730             DISPLAY DC007
003740             MOVE    16 TO RETURN-CODE
003750             GOBACK
003760     END-IF.
003770 AA010-EXIT.
003780     EXIT.
003790*
003800 AA012-READ-HEADER.
003810*
003820*    First record of the extract carries the column headings -
003830*    these are held and matched to the canonical names by
003840*    AA015 before any data record is edited.
003850*
003860     MOVE    SPACES TO DC-EXTRACT-RECORD.
003870     READ    DC-USER-EXTRACT
003880             AT END     SET WS-EOF-YES TO TRUE
003890             NOT AT END ADD 1 TO WS-TOTAL-RECS-READ
003900     END-READ.
003910     IF      NOT WS-EOF-YES
003920             PERFORM AA013-SPLIT-HEADER-ROW THRU AA013-EXIT
003930     END-IF.
003940 AA012-EXIT.
003950     EXIT.
003960*
003970 AA013-SPLIT-HEADER-ROW.
003980*
003990*    Breaks the heading row into its semicolon delimited slots,
004000*    folds every slot to upper case, and counts how many of the
004010*    eight possible slots actually carry a heading - the extract
004020*    may run fewer than eight columns on any given night.
004030*
004040     MOVE    SPACES TO DC-HDR-ENTRY (1) DC-HDR-ENTRY (2)
004050             DC-HDR-ENTRY (3) DC-HDR-ENTRY (4) DC-HDR-ENTRY (5)
004060             DC-HDR-ENTRY (6) DC-HDR-ENTRY (7) DC-HDR-ENTRY (8).
004070     UNSTRING DC-EXTRACT-RECORD DELIMITED BY ";"
004080             INTO DC-HDR-ENTRY (1) DC-HDR-ENTRY (2) DC-HDR-ENTRY (3)
004090                  DC-HDR-ENTRY (4) DC-HDR-ENTRY (5) DC-HDR-ENTRY (6)
004100                  DC-HDR-ENTRY (7) DC-HDR-ENTRY (8).
004110     PERFORM AA0131-UPPERCASE-ONE-HEADER THRU AA0131-EXIT
004120             VARYING DCH-IX FROM 1 BY 1 UNTIL DCH-IX > 8.
004130     MOVE    "N" TO WS-HDR-SLOT-EMPTY-SWITCH.
004140     PERFORM AA0132-TEST-HEADER-SLOT THRU AA0132-EXIT
004150             VARYING DCH-IX FROM 1 BY 1
004160             UNTIL   DCH-IX > 8
004170             OR      WS-HDR-SLOT-EMPTY.
004180     IF      WS-HDR-SLOT-EMPTY
004190             SUBTRACT 1 FROM DCH-IX
004200     END-IF.
004210     IF      DCH-IX > 8
004220             MOVE 8 TO WS-HEADER-COUNT
004230     ELSE
004240             COMPUTE WS-HEADER-COUNT = DCH-IX - 1
004250     END-IF.
004260 AA013-EXIT.
004270     EXIT.
004280*
004290 AA0131-UPPERCASE-ONE-HEADER.
004300*
004310*    Headings are matched case-insensitively against the
004320*    canonical/alternate name table in AA017 below, so every
004330*    slot is folded to upper case once, here, rather than on
004340*    every comparison.
004350*
004360     INSPECT DC-HDR-ENTRY (DCH-IX)
004370             CONVERTING "abcdefghijklmnopqrstuvwxyz"
004380                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004390 AA0131-EXIT.
004400     EXIT.
004410*
004420 AA0132-TEST-HEADER-SLOT.
004430*
004440*    Marks the switch as soon as an unused trailing header slot
004450*    turns up, so AA013 above can size WS-HEADER-COUNT to the
004460*    number of semicolon-delimited columns actually present.
004470*
004480     IF      DC-HDR-ENTRY (DCH-IX) = SPACES
004490             SET     WS-HDR-SLOT-EMPTY TO TRUE
004500     END-IF.
004510 AA0132-EXIT.
004520     EXIT.
004530*
004540 AA015-MAP-ALTERNATE-NAMES.
004550*
004560*    Rule B-5 - the extract does not always use the exact
004570*    canonical column names, so each of the eight data fields is
004580*    looked up by its canonical name first and its alternate name
004590*    second, wherever it actually falls in this run's header row.
004600*
004610     PERFORM AA016-MATCH-ONE-CANON-FIELD THRU AA016-EXIT
004620             VARYING DCM-IX FROM 1 BY 1 UNTIL DCM-IX > 8.
004630 AA015-EXIT.
004640     EXIT.
004650*
004660 AA016-MATCH-ONE-CANON-FIELD.
004670*
004680*    Finds the header slot, if any, for one canonical field -
004690*    WS-COL-POS stays zero when neither the canonical nor the
004700*    alternate name appears anywhere in this run's heading row.
004710*
004720     MOVE    ZERO TO WS-COL-POS (DCM-IX).
004730     PERFORM AA017-SCAN-HEADER-SLOT THRU AA017-EXIT
004740             VARYING DCH-IX FROM 1 BY 1
004750             UNTIL   DCH-IX > WS-HEADER-COUNT.
004760 AA016-EXIT.
004770     EXIT.
004780*
004790 AA017-SCAN-HEADER-SLOT.
004800*
004810*    First match wins - once WS-COL-POS is set for this field the
004820*    remaining header slots are skipped over without re-testing.
004830*
004840     IF      WS-COL-POS (DCM-IX) = ZERO
004850             IF      DC-HDR-ENTRY (DCH-IX) = DCM-CANON-NAME (DCM-IX)
004860             OR      DC-HDR-ENTRY (DCH-IX) = DCM-ALT-NAME (DCM-IX)
004870                     SET WS-COL-POS (DCM-IX) FROM DCH-IX
004880             END-IF
004890     END-IF.
004900 AA017-EXIT.
004910     EXIT.
004920*
004930 AA018-READ-NEXT-DATA.
004940     READ    DC-USER-EXTRACT
004950             AT END     SET WS-EOF-YES TO TRUE
004960             NOT AT END ADD 1 TO WS-TOTAL-RECS-READ
004970     END-READ.
004980 AA018-EXIT.
004990     EXIT.
005000*
005010 AA020-EDIT-ONE-RECORD.
005020*
005030*    Governing paragraph for one data record - blank records and
005040*    bad e-mail addresses are dropped outright, everything else
005050*    is cleansed and routed to the clean file or, when birthday
005060*    or gender still fails after cleansing, to the garbage file.
005070*
005080     PERFORM AA021-UNPACK-ONE-RECORD THRU AA021-EXIT.
005090     PERFORM AA022-CHECK-BLANK-RECORD THRU AA022-EXIT.
005100     IF      NOT WS-RECORD-BLANK
005110             PERFORM AA026-VALIDATE-EMAIL THRU AA026-EXIT
005120             IF      WS-EMAIL-VALID
005130                     PERFORM AA023-CLEANSE-NAMES THRU AA023-EXIT
005140                     PERFORM AA024-NORMALISE-GENDER THRU AA024-EXIT
005150                     PERFORM AA025-VALIDATE-BIRTHDAY THRU AA025-EXIT
005160                     PERFORM AA0255-VALIDATE-GENDER THRU AA0255-EXIT
005170                     IF      WS-BIRTHDAY-VALID AND WS-GENDER-VALID
005180                             PERFORM AA027-WRITE-CLEAN THRU AA027-EXIT
005190                     ELSE
005200                             PERFORM AA028-WRITE-GARBAGE THRU AA028-EXIT
005210                     END-IF
005220             ELSE
005230                     ADD 1 TO WS-DROPPED-EMAIL-COUNT
005240             END-IF
005250     ELSE
005260             ADD 1 TO WS-DROPPED-BLANK-COUNT
005270     END-IF.
005280     PERFORM AA018-READ-NEXT-DATA THRU AA018-EXIT.
005290 AA020-EXIT.
005300     EXIT.
005310*
005320 AA021-UNPACK-ONE-RECORD.
005330*
005340*    Splits the data row into its semicolon delimited values and
005350*    moves each one into the DCUSRREC field its column was mapped
005360*    to by AA015 - a field whose column never turned up in the
005370*    header row is simply left spaces/zero.
005380*
005390     MOVE    SPACES TO DC-VALUE-ENTRY (1) DC-VALUE-ENTRY (2)
005400             DC-VALUE-ENTRY (3) DC-VALUE-ENTRY (4) DC-VALUE-ENTRY (5)
005410             DC-VALUE-ENTRY (6) DC-VALUE-ENTRY (7) DC-VALUE-ENTRY (8).
005420     UNSTRING DC-EXTRACT-RECORD DELIMITED BY ";"
005430             INTO DC-VALUE-ENTRY (1) DC-VALUE-ENTRY (2)
005440                  DC-VALUE-ENTRY (3) DC-VALUE-ENTRY (4)
005450                  DC-VALUE-ENTRY (5) DC-VALUE-ENTRY (6)
005460                  DC-VALUE-ENTRY (7) DC-VALUE-ENTRY (8).
005470     MOVE    ZERO TO DCU-USER-ID.
005480     MOVE    SPACES TO DCU-LOGIN-ID DCU-MAIL-ADDRESS DCU-PASSWORD
005490             DCU-CREATED-AT DCU-SALT DCU-BIRTHDAY-ON DCU-GENDER.
005500     IF      WS-COL-POS (1) > ZERO
005510             MOVE DC-VALUE-ENTRY (WS-COL-POS (1)) TO DCU-USER-ID
005520     END-IF.
005530     IF      WS-COL-POS (2) > ZERO
005540             MOVE DC-VALUE-ENTRY (WS-COL-POS (2)) TO DCU-LOGIN-ID
005550     END-IF.
005560     IF      WS-COL-POS (3) > ZERO
005570             MOVE DC-VALUE-ENTRY (WS-COL-POS (3)) TO DCU-MAIL-ADDRESS
005580     END-IF.
005590     IF      WS-COL-POS (4) > ZERO
005600             MOVE DC-VALUE-ENTRY (WS-COL-POS (4)) TO DCU-PASSWORD
005610     END-IF.
005620     IF      WS-COL-POS (5) > ZERO
005630             MOVE DC-VALUE-ENTRY (WS-COL-POS (5)) TO DCU-CREATED-AT
005640     END-IF.
005650     IF      WS-COL-POS (6) > ZERO
005660             MOVE DC-VALUE-ENTRY (WS-COL-POS (6)) TO DCU-SALT
005670     END-IF.
005680     IF      WS-COL-POS (7) > ZERO
005690             MOVE DC-VALUE-ENTRY (WS-COL-POS (7)) TO DCU-BIRTHDAY-ON
005700     END-IF.
005710     IF      WS-COL-POS (8) > ZERO
005720             MOVE DC-VALUE-ENTRY (WS-COL-POS (8)) TO DCU-GENDER
005730     END-IF.
005740 AA021-EXIT.
005750     EXIT.
005760*
005770 AA022-CHECK-BLANK-RECORD.
005780*
005790*    Whole-record blank check, ahead of the field by field
005800*    cleansing below - a record with nothing in it at all is
005810*    dropped before any of the validation rules are even tried.
005820*
005830     IF      DC-EXTRACT-RECORD = SPACES
005840             MOVE "Y" TO WS-RECORD-BLANK-SWITCH
005850     ELSE
005860             MOVE "N" TO WS-RECORD-BLANK-SWITCH
005870     END-IF.
005880 AA022-EXIT.
005890     EXIT.
005900*
005910 AA023-CLEANSE-NAMES.
005920*
005930*    Removes every character from LOGIN-ID and MAIL-ADDRESS that
005940*    is not a letter, digit, underscore, space, @, full stop or
005950*    hyphen - rule carried in SPECIAL-NAMES class DC-LOGIN-CHARS.
005960*
005970     MOVE    SPACES TO WS-CLEAN-SOURCE.
005980     MOVE    DCU-LOGIN-ID TO WS-CLEAN-SOURCE.
005990     MOVE    30 TO WS-CLEAN-SRC-LEN.
006000     PERFORM AA0231-CLEANSE-ONE-FIELD THRU AA0231-EXIT.
006010     MOVE    WS-CLEAN-TARGET (1:30) TO DCU-LOGIN-ID.
006020     MOVE    SPACES TO WS-CLEAN-SOURCE.
006030     MOVE    DCU-MAIL-ADDRESS TO WS-CLEAN-SOURCE.
006040     MOVE    50 TO WS-CLEAN-SRC-LEN.
006050     PERFORM AA0231-CLEANSE-ONE-FIELD THRU AA0231-EXIT.
006060     MOVE    WS-CLEAN-TARGET TO DCU-MAIL-ADDRESS.
006070 AA023-EXIT.
006080     EXIT.
006090*
006100 AA0231-CLEANSE-ONE-FIELD.
006110*
006120*    Works through WS-CLEAN-SOURCE one character at a time,
006130*    rebuilding it in WS-CLEAN-TARGET with the disallowed
006140*    characters squeezed out rather than blanked in place - the
006150*    field closes up instead of leaving gaps.
006160*
006170     MOVE    SPACES TO WS-CLEAN-TARGET.
006180     MOVE    ZERO TO WS-CLEAN-OUT-PTR.
006190     PERFORM AA0232-CLEANSE-ONE-CHAR THRU AA0232-EXIT
006200             VARYING WS-CLEAN-IX FROM 1 BY 1
006210             UNTIL   WS-CLEAN-IX > WS-CLEAN-SRC-LEN.
006220 AA0231-EXIT.
006230     EXIT.
006240*
006250 AA0232-CLEANSE-ONE-CHAR.
006260*
006270*    Copies the current source character across only when it is
006280*    in the DC-LOGIN-CHARS class - everything else is dropped.
006290*
006300     IF      WS-CLEAN-SOURCE (WS-CLEAN-IX:1) IS DC-LOGIN-CHARS
006310             ADD  1 TO WS-CLEAN-OUT-PTR
006320             MOVE WS-CLEAN-SOURCE (WS-CLEAN-IX:1)
006330                     TO WS-CLEAN-TARGET (WS-CLEAN-OUT-PTR:1)
006340     END-IF.
006350 AA0232-EXIT.
006360     EXIT.
006370*
006380 AA024-NORMALISE-GENDER.
006390*
006400*    Rule B-3 - the raw extract carries TRUE/FALSE text for
006410*    gender, recoded here to the single digit 0/1 the clean
006420*    output record expects.
006430*
006440     MOVE    DCU-GENDER TO WS-GENDER-UPPER.
006450     INSPECT WS-GENDER-UPPER
006460             CONVERTING "abcdefghijklmnopqrstuvwxyz"
006470                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006480     IF      WS-GENDER-UPPER = "FALSE"
006490             MOVE "0" TO DCU-GENDER
006500     ELSE
006510             IF      WS-GENDER-UPPER = "TRUE "
006520                     MOVE "1" TO DCU-GENDER
006530             END-IF
006540     END-IF.
006550 AA024-EXIT.
006560     EXIT.
006570*
006580 AA025-VALIDATE-BIRTHDAY.
006590     MOVE    "N" TO WS-BIRTHDAY-VALID-SWITCH.
006600     PERFORM AA0251-BD-CHECK-FORMAT THRU AA0251-EXIT.
006610     IF      WS-BIRTHDAY-FORMAT-OK
006620             MOVE DCU-BIRTHDAY-ON (1:4) TO WS-BD-CCYY
006630             MOVE DCU-BIRTHDAY-ON (6:2) TO WS-BD-MM
006640             MOVE DCU-BIRTHDAY-ON (9:2) TO WS-BD-DD
006650             IF   WS-BD-MM >= 1 AND WS-BD-MM <= 12
006660                  PERFORM AA0252-BD-SET-LEAP-FEB THRU AA0252-EXIT
006670                  IF    WS-BD-DD >= 1 AND WS-BD-DD <= WS-DIM (WS-BD-MM)
006680                        ACCEPT WS-TODAY-BIN FROM DATE YYYYMMDD
006690                        IF     WS-BIRTH-DATE-BIN < WS-TODAY-BIN
006700                               MOVE "Y" TO WS-BIRTHDAY-VALID-SWITCH
006710                        END-IF
006720                  END-IF
006730             END-IF
006740     END-IF.
006750 AA025-EXIT.
006760     EXIT.
006770*
006780 AA0251-BD-CHECK-FORMAT.
006790*
006800*    CCYY-MM-DD shape check only - the numeric range of month and
006810*    day is left to AA025 above once the leap year table has been
006820*    set for the year in question.
006830*
006840     MOVE    "N" TO WS-BIRTHDAY-FORMAT-SWITCH.
006850     IF      DCU-BIRTHDAY-ON (1:4) IS NUMERIC
006860     AND     DCU-BIRTHDAY-ON (5:1) = "-"
006870     AND     DCU-BIRTHDAY-ON (6:2) IS NUMERIC
006880     AND     DCU-BIRTHDAY-ON (8:1) = "-"
006890     AND     DCU-BIRTHDAY-ON (9:2) IS NUMERIC
006900             MOVE "Y" TO WS-BIRTHDAY-FORMAT-SWITCH
006910     END-IF.
006920 AA0251-EXIT.
006930     EXIT.
006940*
006950 AA0252-BD-SET-LEAP-FEB.
006960*
006970*    Century years are only leap years when divisible by 400 -
006980*    fix applied 02/03/90 after 1900 slipped through as a leap
006990*    year under the original four year only test.
007000*
007010     DIVIDE  WS-BD-CCYY BY 4   GIVING WS-DIVIDE-QUOT
007020             REMAINDER WS-REM-4.
007030     DIVIDE  WS-BD-CCYY BY 100 GIVING WS-DIVIDE-QUOT
007040             REMAINDER WS-REM-100.
007050     DIVIDE  WS-BD-CCYY BY 400 GIVING WS-DIVIDE-QUOT
007060             REMAINDER WS-REM-400.
007070     IF      WS-REM-4 = ZERO
007080     AND     (WS-REM-100 NOT = ZERO OR WS-REM-400 = ZERO)
007090             MOVE 29 TO WS-DIM (2)
007100     ELSE
007110             MOVE 28 TO WS-DIM (2)
007120     END-IF.
007130 AA0252-EXIT.
007140     EXIT.
007150*
007160 AA0255-VALIDATE-GENDER.
007170*
007180*    Rule B-3 - by the time this runs AA024 has already recoded
007190*    TRUE/FALSE to 0/1, so anything left that is not 0 or 1 is
007200*    genuinely bad data rather than an un-normalised value.
007210*
007220     IF      DCU-GENDER = "0    " OR DCU-GENDER = "1    "
007230             MOVE "Y" TO WS-GENDER-VALID-SWITCH
007240     ELSE
007250             MOVE "N" TO WS-GENDER-VALID-SWITCH
007260     END-IF.
007270 AA0255-EXIT.
007280     EXIT.
007290*
007300 AA026-VALIDATE-EMAIL.
007310*
007320*    Rule B-4 - governing paragraph for the e-mail syntax check.
007330*    Each stage below can only make the address worse, never
007340*    better, so the whole chain short circuits on the first
007350*    failure: no trailing spam, exactly one @, and the local and
007360*    domain halves built from sound characters with the domain
007370*    ending in a proper word after the last full stop.
007380*
007390     MOVE    "N" TO WS-EMAIL-VALID-SWITCH.
007400     PERFORM AA0261-FIND-MAIL-LENGTH THRU AA0261-EXIT.
007410     IF      WS-MAIL-LEN > ZERO
007420             PERFORM AA0262-SCAN-FOR-SPACE THRU AA0262-EXIT
007430             IF      NOT WS-SPACE-FOUND
007440                     PERFORM AA0263-COUNT-AT-SIGNS THRU AA0263-EXIT
007450                     IF      WS-AT-COUNT = 1
007460                             PERFORM AA0264-CHECK-LOCAL-PART
007470                                     THRU AA0264-EXIT
007480                             PERFORM AA0265-CHECK-DOMAIN-PART
007490                                     THRU AA0265-EXIT
007500                             IF      WS-LOCAL-OK AND WS-DOMAIN-OK
007510                                     MOVE "Y" TO WS-EMAIL-VALID-SWITCH
007520                             END-IF
007530                     END-IF
007540             END-IF
007550     END-IF.
007560 AA026-EXIT.
007570     EXIT.
007580*
007590 AA0261-FIND-MAIL-LENGTH.
007600     MOVE    "N" TO WS-TRAIL-CHAR-SWITCH.
007610     PERFORM AA02611-TEST-TRAILING-CHAR THRU AA02611-EXIT
007620             VARYING WS-SCAN-IX2 FROM 50 BY -1
007630             UNTIL   WS-SCAN-IX2 < 1
007640             OR      WS-TRAIL-CHAR-BAD.
007650     IF      WS-TRAIL-CHAR-BAD
007660             ADD     1 TO WS-SCAN-IX2
007670     END-IF.
007680     MOVE    WS-SCAN-IX2 TO WS-MAIL-LEN.
007690 AA0261-EXIT.
007700     EXIT.
007710*
007720 AA02611-TEST-TRAILING-CHAR.
007730*
007740*    Marks the switch as soon as scanning back from column 50
007750*    turns up a non-blank character, pinning WS-SCAN-IX2 to the
007760*    address's true length for AA0261 above.
007770*
007780     IF      DCU-MAIL-ADDRESS (WS-SCAN-IX2:1) NOT = SPACE
007790             SET     WS-TRAIL-CHAR-BAD TO TRUE
007800     END-IF.
007810 AA02611-EXIT.
007820     EXIT.
007830*
007840 AA0262-SCAN-FOR-SPACE.
007850*
007860*    An embedded space anywhere in the address is an automatic
007870*    fail - checked over the trimmed length found by AA0261.
007880*
007890     MOVE    "N" TO WS-SPACE-FOUND-SWITCH.
007900     PERFORM AA02621-TEST-FOR-SPACE THRU AA02621-EXIT
007910             VARYING WS-SCAN-IX2 FROM 1 BY 1
007920             UNTIL   WS-SCAN-IX2 > WS-MAIL-LEN.
007930 AA0262-EXIT.
007940     EXIT.
007950*
007960 AA02621-TEST-FOR-SPACE.
007970     IF      DCU-MAIL-ADDRESS (WS-SCAN-IX2:1) = SPACE
007980             MOVE "Y" TO WS-SPACE-FOUND-SWITCH
007990     END-IF.
008000 AA02621-EXIT.
008010     EXIT.
008020*
008030 AA0263-COUNT-AT-SIGNS.
008040*
008050*    Counts the @ signs in the address and remembers the position
008060*    of the last one seen - AA026 above only carries on to the
008070*    local/domain checks when exactly one is found.
008080*
008090     MOVE    ZERO TO WS-AT-COUNT.
008100     MOVE    ZERO TO WS-AT-POS.
008110     PERFORM AA02631-TEST-FOR-AT THRU AA02631-EXIT
008120             VARYING WS-SCAN-IX2 FROM 1 BY 1
008130             UNTIL   WS-SCAN-IX2 > WS-MAIL-LEN.
008140 AA0263-EXIT.
008150     EXIT.
008160*
008170 AA02631-TEST-FOR-AT.
008180     IF      DCU-MAIL-ADDRESS (WS-SCAN-IX2:1) = "@"
008190             ADD  1 TO WS-AT-COUNT
008200             MOVE WS-SCAN-IX2 TO WS-AT-POS
008210     END-IF.
008220 AA02631-EXIT.
008230     EXIT.
008240*
008250 AA0264-CHECK-LOCAL-PART.
008260*
008270*    Checks the part of the address ahead of the @ sign - must be
008280*    at least one character long and built entirely from the
008290*    DC-EMAIL-NAME-CHARS class.
008300*
008310     MOVE    "Y" TO WS-LOCAL-OK-SWITCH.
008320     IF      WS-AT-POS < 2
008330             MOVE "N" TO WS-LOCAL-OK-SWITCH
008340     ELSE
008350             PERFORM AA02641-TEST-LOCAL-CHAR THRU AA02641-EXIT
008360                     VARYING WS-SCAN-IX2 FROM 1 BY 1
008370                     UNTIL   WS-SCAN-IX2 > WS-AT-POS - 1
008380     END-IF.
008390 AA0264-EXIT.
008400     EXIT.
008410*
008420 AA02641-TEST-LOCAL-CHAR.
008430     IF      DCU-MAIL-ADDRESS (WS-SCAN-IX2:1) NOT IS DC-EMAIL-NAME-CHARS
008440             MOVE "N" TO WS-LOCAL-OK-SWITCH
008450     END-IF.
008460 AA02641-EXIT.
008470     EXIT.
008480*
008490 AA0265-CHECK-DOMAIN-PART.
008500*
008510*    Checks the part of the address after the @ sign - a word
008520*    character class throughout, with a final dot that is neither
008530*    the first nor the last character of the domain, followed by
008540*    a top level domain of sound characters only.
008550*
008560     MOVE    "Y" TO WS-DOMAIN-OK-SWITCH.
008570     MOVE    ZERO TO WS-LAST-DOT-POS.
008580     IF      WS-AT-POS >= WS-MAIL-LEN
008590             MOVE "N" TO WS-DOMAIN-OK-SWITCH
008600     ELSE
008610             COMPUTE WS-DOMAIN-START = WS-AT-POS + 1
008620             PERFORM AA02651-TEST-DOMAIN-CHAR THRU AA02651-EXIT
008630                     VARYING WS-SCAN-IX2 FROM WS-DOMAIN-START BY 1
008640                     UNTIL   WS-SCAN-IX2 > WS-MAIL-LEN
008650             IF      WS-LAST-DOT-POS = ZERO
008660             OR      WS-LAST-DOT-POS = WS-MAIL-LEN
008670                     MOVE "N" TO WS-DOMAIN-OK-SWITCH
008680             ELSE
008690                     COMPUTE WS-TLD-START = WS-LAST-DOT-POS + 1
008700                     PERFORM AA02652-TEST-TLD-CHAR THRU AA02652-EXIT
008710                             VARYING WS-SCAN-IX2 FROM WS-TLD-START BY 1
008720                             UNTIL   WS-SCAN-IX2 > WS-MAIL-LEN
008730             END-IF
008740     END-IF.
008750 AA0265-EXIT.
008760     EXIT.
008770*
008780 AA02651-TEST-DOMAIN-CHAR.
008790*
008800*    Checks the character class and, separately, remembers the
008810*    position of every full stop seen - the last one carried
008820*    through to WS-LAST-DOT-POS marks where the domain ends and
008830*    the top level domain begins.
008840*
008850     IF      DCU-MAIL-ADDRESS (WS-SCAN-IX2:1) NOT IS DC-EMAIL-NAME-CHARS
008860             MOVE "N" TO WS-DOMAIN-OK-SWITCH
008870     END-IF.
008880     IF      DCU-MAIL-ADDRESS (WS-SCAN-IX2:1) = "."
008890             MOVE WS-SCAN-IX2 TO WS-LAST-DOT-POS
008900     END-IF.
008910 AA02651-EXIT.
008920     EXIT.
008930*
008940 AA02652-TEST-TLD-CHAR.
008950*
008960*    Top level domain is held to the narrower DC-WORD-CHARS
008970*    class - no further full stops or e-mail punctuation allowed
008980*    once past the last dot.
008990*
009000     IF      DCU-MAIL-ADDRESS (WS-SCAN-IX2:1) NOT IS DC-WORD-CHARS
009010             MOVE "N" TO WS-DOMAIN-OK-SWITCH
009020     END-IF.
009030 AA02652-EXIT.
009040     EXIT.
009050*
009060 AA027-WRITE-CLEAN.
009070*
009080*    Record passed every cleansing and validation rule - written
009090*    through to CLEAN for the duplicate pass in BB000 below.
009100*
009110     WRITE   DC-CLEAN-RECORD FROM DC-USER-RECORD.
009120     ADD     1 TO WS-CLEAN-COUNT.
009130 AA027-EXIT.
009140     EXIT.
009150*
009160 AA028-WRITE-GARBAGE.
009170*
009180*    Rule B-6 - record passed the e-mail and blank-record checks
009190*    but failed birthday or gender validation after cleansing -
009200*    written to GARBAGE rather than dropped outright.
009210*
009220     WRITE   DC-GARBAGE-RECORD FROM DC-USER-RECORD.
009230     ADD     1 TO WS-GARBAGE-COUNT.
009240 AA028-EXIT.
009250     EXIT.
009260*
009270 BB000-FIND-DUPLICATES       SECTION.
009280*************************************
009290*
009300*    Second pass over CLEAN - sorts the clean records and flags
009310*    every member of a run of identical records out to DUPS.
009320*    CLEAN itself is left unchanged; the duplicate is also still
009330*    present there, per the ops spec for this run.
009340*
009350     SORT    DC-SORT-FILE
009360             ON ASCENDING KEY DC-SORT-RECORD
009370             USING  DC-CLEAN-FILE
009380             GIVING DC-SORTED-FILE.
009390     IF      SORT-RETURN NOT = ZERO
009400             DISPLAY DC008
009410             MOVE    16 TO RETURN-CODE
009420             GOBACK
009430     END-IF.
009440     PERFORM BB010-OPEN-SORTED-FILE THRU BB010-EXIT.
009450     PERFORM BB020-READ-SORTED THRU BB020-EXIT.
009460     PERFORM BB030-SCAN-FOR-DUPLICATES THRU BB030-EXIT
009470             UNTIL WS-SORT-EOF-YES.
009480     CLOSE   DC-SORTED-FILE.
009490 BB000-EXIT.
009500     EXIT.
009510*
009520 BB010-OPEN-SORTED-FILE.
009530*
009540*    Opens the work file the SORT/GIVING above has just produced,
009550*    in key sequence, ready for the adjacent-record duplicate
009560*    scan that follows.
009570*
009580     OPEN    INPUT DC-SORTED-FILE.
009590     IF      DC-SORTED-STATUS NOT = "00"
009600             DISPLAY DC009
009610             MOVE    16 TO RETURN-CODE
009620             GOBACK
009630     END-IF.
009640 BB010-EXIT.
009650     EXIT.
009660*
009670 BB020-READ-SORTED.
009680     READ    DC-SORTED-FILE
009690             AT END SET WS-SORT-EOF-YES TO TRUE
009700     END-READ.
009710 BB020-EXIT.
009720     EXIT.
009730*
009740 BB030-SCAN-FOR-DUPLICATES.
009750*
009760*    Sorted key sequence puts identical records next to each
009770*    other, so a duplicate run is found by comparing each record
009780*    to the one immediately before it - the first of a run is
009790*    written to DUPS only once, guarded by WS-PREV-WRITTEN-SWITCH,
009800*    with every further repeat of the same record written again.
009810*
009820     IF      DC-SORTED-RECORD = DC-PREV-CLEAN-RECORD
009830             IF      NOT WS-PREV-WRITTEN
009840                     WRITE DC-DUPLICATE-RECORD FROM DC-PREV-CLEAN-RECORD
009850                     ADD   1 TO WS-DUPLICATE-COUNT
009860                     MOVE  "Y" TO WS-PREV-WRITTEN-SWITCH
009870             END-IF
009880             WRITE   DC-DUPLICATE-RECORD FROM DC-SORTED-RECORD
009890             ADD     1 TO WS-DUPLICATE-COUNT
009900     ELSE
009910             MOVE    "N" TO WS-PREV-WRITTEN-SWITCH
009920     END-IF.
009930     MOVE    DC-SORTED-RECORD TO DC-PREV-CLEAN-RECORD.
009940     PERFORM BB020-READ-SORTED THRU BB020-EXIT.
009950 BB030-EXIT.
009960     EXIT.
009970*
009980 ZZ090-END-OF-JOB            SECTION.
009990*************************************
010000     DISPLAY "DC020 END OF JOB - RECORDS READ       = "
010010             WS-TOTAL-RECS-READ.
010020     DISPLAY "DC020 END OF JOB - DROPPED (BLANK)    = "
010030             WS-DROPPED-BLANK-COUNT.
010040     DISPLAY "DC020 END OF JOB - DROPPED (BAD MAIL) = "
010050             WS-DROPPED-EMAIL-COUNT.
010060     DISPLAY "DC020 END OF JOB - CLEAN RECORDS      = "
010070             WS-CLEAN-COUNT.
010080     DISPLAY "DC020 END OF JOB - GARBAGE RECORDS    = "
010090             WS-GARBAGE-COUNT.
010100     DISPLAY "DC020 END OF JOB - DUPLICATE RECORDS  = "
010110             WS-DUPLICATE-COUNT.
010120 ZZ090-EXIT.
010130     EXIT.
010140*
010150 
