000100*****************************************************************
000110*                                                               *
000120*                 Extract File Chunk Splitter                  *
000130*                                                               *
000140*     Breaks one large delimited extract file into a series   *
000150*     of fixed-size chunk files, each carrying its own copy    *
000160*     of the header record, for downstream batch ingestion.    *
000170*                                                               *
000180*****************************************************************
000190*
000200 IDENTIFICATION          DIVISION.
000210*================================
000220*
000230      PROGRAM-ID.         DC010.
000240*
000250*    AUTHOR.             D M ASHWORTH.
000260*    INSTALLATION.       NORTHGATE DATA SERVICES - DATA PREP SECTION.
000270*    DATE-WRITTEN.       14/03/85.
000280*    DATE-COMPILED.
000290*    SECURITY.           THIS PROGRAM IS CONFIDENTIAL AND PROPRIETARY
000300*                        TO NORTHGATE DATA SERVICES AND MAY NOT BE
000310*                        DISCLOSED, COPIED OR USED OUTSIDE THE
000320*                        CORPORATION WITHOUT WRITTEN PERMISSION OF
000330*                        THE DATA PROCESSING MANAGER.
000340*
000350*    REMARKS.            Splits a large delimited extract into
000360*                        successive chunk files of N records each,
000370*                        repeating the header record in every chunk,
000380*                        so that later stages can be run against
000390*                        smaller, bounded working sets.
000400*
000410*    VERSION.            SEE PROG-NAME IN WS.
000420*
000430*    CALLED MODULES.     NONE.
000440*
000450*    FILES USED.         SPLITIN   -  INPUT EXTRACT (ANY DELIMITER,
000460*                                      HEADER RECORD FIRST).
000470*                        CHUNK_n   -  OUTPUT CHUNK FILES, n FROM 0.
000480*
000490*    ERROR MESSAGES USED.
000500*                        DC001 - DC003.
000510*
000520* CHANGES:
000530* 14/03/85 dma -     DC010 written - splits the overnight card-image
000540*                    extract into fixed-size chunks ahead of the
000550*                    tape-to-disk conversion run.
000560* 02/07/85 dma -     Chunk size made a run parameter, was a compile
000570*                    time literal of 5000.
000580* 19/11/86 rjh -     Final short chunk now written even when it has
000590*                    fewer than chunk-size records - was being
000600*                    dropped on the floor.
000610* 05/02/88 rjh -     Header record now repeated into every chunk
000620*                    file, not just the first one.
000630* 23/08/90 ktm -     Chunk numbering corrected to start at zero to
000640*                    match the loader's naming convention.
000650* 11/01/93 ktm -     Ported from card image working files to line
000660*                    sequential disk files.
000670* 30/09/95 pds -     End of job chunk count message added for the
000680*                    operator log.
000690* 14/12/98 jfc -     Y2K - job banner date stamp widened to a four
000700*                    digit year.  No data-date fields are read or
000710*                    written by this program.
000720* 06/03/99 jfc -     Y2K - second pass, console clock display
000730*                    checked across the year rollover, no fault
000740*                    found but logged as tested.
000750* 17/05/02 pds -     Re-assembled for the GnuCOBOL conversion
000760*                    project - screen diagnostics replaced by
000770*                    DISPLAY to sysout.
000780* 21/09/09 ktm -     Migrated to Open Cobol v3.00.00 build.
000790* 02/11/14 rjh -     Dynamic chunk file name rebuilt using STRING
000800*                    rather than a fixed two digit suffix table -
000810*                    now supports more than 99 chunks.
000820* 16/04/24 sjw -     Installation and copyright notice updated.
000830* 14/01/26 sjw - 2.0 Re-specified as DC010 for the new data
000840*                    cleansing suite.  Now run ahead of DC020 to
000850*                    pre-stage the nightly user extract.
000860* 21/01/26 sjw -  .1 Chunk size now accepted as a chained argument,
000870*                    defaults to 1,000,000 when blank or non
000880*                    numeric, per ops request DCR-0142.
000890* 28/01/26 sjw -  .2 AA037 digit test rewritten as a proper IF
000900*                    against class DC-DIGIT-CHARS - was a bare
000910*                    CONTINUE relying on the PERFORM VARYING test
000920*                    alone, flagged in code review DCR-0148.
000930*                    Unused C01 TOP-OF-FORM special name dropped
000940*                    at the same time - no print file in this
000950*                    program.
000960*
000970 ENVIRONMENT             DIVISION.
000980*================================
000990*
001000 CONFIGURATION           SECTION.
001010 SPECIAL-NAMES.
001020     CLASS DC-DIGIT-CHARS      IS "0" THRU "9".
001030*
001040 INPUT-OUTPUT            SECTION.
001050 FILE-CONTROL.
001060     SELECT  DC-SPLIT-FILE   ASSIGN TO "SPLITIN"
001070                             ORGANIZATION LINE SEQUENTIAL
001080                             FILE STATUS  DC-SPLIT-STATUS.
001090*
001100     SELECT  DC-CHUNK-FILE   ASSIGN       WS-CHUNK-FILE-NAME
001110                             ORGANIZATION LINE SEQUENTIAL
001120                             FILE STATUS  DC-CHUNK-STATUS.
001130*
001140 DATA                    DIVISION.
001150*================================
001160*
001170 FILE                    SECTION.
001180*
001190 FD  DC-SPLIT-FILE.
001200 01  DC-SPLIT-RECORD         PIC X(200).
001210*
001220 FD  DC-CHUNK-FILE.
001230 01  DC-CHUNK-RECORD         PIC X(200).
001240*
001250 WORKING-STORAGE         SECTION.
001260*-----------------------
001270 77  PROG-NAME               PIC X(20) VALUE "DC010 (2.0.01)".
001280*
001290 01  WS-FILE-STATUS-GROUP.
001300     03  DC-SPLIT-STATUS     PIC XX    VALUE "00".
001310     03  DC-CHUNK-STATUS     PIC XX    VALUE "00".
001320     03  FILLER              PIC X(4)  VALUE SPACES.
001330*
001340 01  WS-SWITCHES.
001350     03  WS-EOF-SWITCH       PIC X     VALUE "N".
001360         88  WS-EOF-YES                VALUE "Y".
001370     03  WS-CHUNK-OPEN-SWITCH PIC X    VALUE "N".
001380         88  WS-CHUNK-IS-OPEN          VALUE "Y".
001390         88  WS-CHUNK-NOT-OPEN         VALUE "N".
001400     03  WS-DIGIT-FOUND-SWITCH PIC X   VALUE "N".
001410         88  WS-DIGIT-FOUND            VALUE "Y".
001420     03  FILLER              PIC X(5)  VALUE SPACES.
001430*
001440 01  WS-COUNTERS.
001450     03  WS-CHUNK-SIZE       PIC 9(7)  COMP VALUE 1000000.
001460     03  WS-CHUNK-NUMBER     PIC 9(5)  COMP VALUE ZERO.
001470     03  WS-CHUNK-REC-COUNT  PIC 9(7)  COMP VALUE ZERO.
001480     03  WS-TOTAL-RECS-READ  PIC 9(9)  COMP VALUE ZERO.
001490     03  WS-TOTAL-CHUNKS     PIC 9(5)  COMP VALUE ZERO.
001500     03  WS-SCAN-IX          PIC 9(2)  COMP VALUE ZERO.
001510     03  FILLER              PIC X(4)  VALUE SPACES.
001520*
001530 01  WS-CHUNK-NAME-FIELDS.
001540     03  WS-CHUNK-NUM-EDIT   PIC ZZZZ9.
001550     03  WS-CHUNK-NUM-EDIT-R REDEFINES WS-CHUNK-NUM-EDIT
001560                             PIC X(5).
001570     03  WS-CHUNK-FILE-NAME  PIC X(20) VALUE SPACES.
001580     03  FILLER              PIC X(4)  VALUE SPACES.
001590*
001600 01  DC-HEADER-RECORD        PIC X(200) VALUE SPACES.
001610 01  DC-HEADER-PREVIEW REDEFINES DC-HEADER-RECORD.
001620     03  DC-HEADER-FIRST-40  PIC X(40).
001630     03  FILLER              PIC X(160).
001640*
001650 01  ERROR-MESSAGES.
001660     03  DC001   PIC X(40) VALUE "DC001 CANNOT OPEN SPLIT INPUT FILE -".
001670     03  DC002   PIC X(40) VALUE "DC002 CANNOT OPEN CHUNK OUTPUT FILE -".
001680     03  DC003   PIC X(40) VALUE "DC003 INPUT FILE IS EMPTY - NO HEADER".
001690     03  FILLER              PIC X(6)  VALUE SPACES.
001700*
001710 LINKAGE                 SECTION.
001720*================================
001730*
001740 01  DC-ARG-CHUNK-SIZE       PIC X(7).
001750 01  DC-ARG-CHUNK-SIZE-N REDEFINES DC-ARG-CHUNK-SIZE
001760                             PIC 9(7).
001770*
001780 PROCEDURE DIVISION CHAINING DC-ARG-CHUNK-SIZE.
001790*==============================================
001800*
001810 AA000-MAIN                  SECTION.
001820*************************************
001830     PERFORM AA005-EDIT-ARGS THRU AA005-EXIT.
001840     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
001850     PERFORM AA020-READ-HEADER THRU AA020-EXIT.
001860     PERFORM AA015-READ-NEXT-DATA THRU AA015-EXIT.
001870     PERFORM AA030-PROCESS-ONE-RECORD THRU AA030-EXIT
001880             UNTIL WS-EOF-YES.
001890     PERFORM AA040-CLOSE-LAST-CHUNK THRU AA040-EXIT.
001900     CLOSE   DC-SPLIT-FILE.
001910     PERFORM ZZ090-END-OF-JOB THRU ZZ090-EXIT.
001920     GOBACK.
001930 AA000-EXIT.
001940     EXIT.
001950*
001960 AA005-EDIT-ARGS.
001970*
001980*    Chunk size comes in from the run JCL / command line.  A
001990*    blank or non numeric argument defaults to the production
002000*    figure of 1,000,000 records per chunk.
002010*
002020     IF      DC-ARG-CHUNK-SIZE IS NUMERIC
002030     AND     DC-ARG-CHUNK-SIZE-N NOT = ZERO
002040             MOVE DC-ARG-CHUNK-SIZE-N TO WS-CHUNK-SIZE
002050     ELSE
002060             MOVE 1000000 TO WS-CHUNK-SIZE
002070     END-IF.
002080 AA005-EXIT.
002090     EXIT.
002100*
002110 AA010-OPEN-FILES.
002120     OPEN    INPUT DC-SPLIT-FILE.
002130     IF      DC-SPLIT-STATUS NOT = "00"
002140             DISPLAY DC001
002150             DISPLAY "FILE STATUS = " DC-SPLIT-STATUS
002160             MOVE    16 TO RETURN-CODE
002170             GOBACK
002180     END-IF.
002190 AA010-EXIT.
002200     EXIT.
002210*
002220 AA015-READ-NEXT-DATA.
002230     READ    DC-SPLIT-FILE
002240             AT END     SET WS-EOF-YES TO TRUE
002250             NOT AT END ADD 1 TO WS-TOTAL-RECS-READ
002260     END-READ.
002270 AA015-EXIT.
002280     EXIT.
002290*
002300 AA020-READ-HEADER.
002310*
002320*    First record of the extract is the column heading line -
002330*    held here and rewritten at the top of every chunk.
002340*
002350     READ    DC-SPLIT-FILE
002360             AT END
002370                     DISPLAY DC003
002380                     CLOSE   DC-SPLIT-FILE
002390                     MOVE    16 TO RETURN-CODE
002400                     GOBACK
002410             NOT AT END
002420                     MOVE    DC-SPLIT-RECORD TO DC-HEADER-RECORD
002430                     ADD     1 TO WS-TOTAL-RECS-READ
002440     END-READ.
002450 AA020-EXIT.
002460     EXIT.
002470*
002480 AA030-PROCESS-ONE-RECORD.
002490     IF      WS-CHUNK-NOT-OPEN
002500     OR      WS-CHUNK-REC-COUNT NOT < WS-CHUNK-SIZE
002510             PERFORM AA032-CLOSE-CURRENT-CHUNK THRU AA032-EXIT
002520             PERFORM AA034-OPEN-NEW-CHUNK THRU AA034-EXIT
002530     END-IF.
002540     WRITE   DC-CHUNK-RECORD FROM DC-SPLIT-RECORD.
002550     ADD     1 TO WS-CHUNK-REC-COUNT.
002560     PERFORM AA015-READ-NEXT-DATA THRU AA015-EXIT.
002570 AA030-EXIT.
002580     EXIT.
002590*
002600 AA032-CLOSE-CURRENT-CHUNK.
002610     IF      WS-CHUNK-IS-OPEN
002620             CLOSE DC-CHUNK-FILE
002630     END-IF.
002640 AA032-EXIT.
002650     EXIT.
002660*
002670 AA034-OPEN-NEW-CHUNK.
002680     MOVE    WS-CHUNK-NUMBER TO WS-CHUNK-NUM-EDIT.
002690     PERFORM AA036-BUILD-CHUNK-NAME THRU AA036-EXIT.
002700     OPEN    OUTPUT DC-CHUNK-FILE.
002710     IF      DC-CHUNK-STATUS NOT = "00"
002720             DISPLAY DC002
002730             DISPLAY "FILE STATUS = " DC-CHUNK-STATUS
002740             MOVE    16 TO RETURN-CODE
002750             GOBACK
002760     END-IF.
002770     WRITE   DC-CHUNK-RECORD FROM DC-HEADER-RECORD.
002780     MOVE    ZERO TO WS-CHUNK-REC-COUNT.
002790     SET     WS-CHUNK-IS-OPEN TO TRUE.
002800     DISPLAY "CREATED " WS-CHUNK-FILE-NAME.
002810     ADD     1 TO WS-TOTAL-CHUNKS.
002820     ADD     1 TO WS-CHUNK-NUMBER.
002830 AA034-EXIT.
002840     EXIT.
002850*
002860 AA036-BUILD-CHUNK-NAME.
002870*
002880*    Strips the leading spaces that zero suppression leaves in
002890*    WS-CHUNK-NUM-EDIT so the file name reads chunk_0, chunk_1
002900*    and so on rather than chunk_    0.
002910*
002920     MOVE    "N" TO WS-DIGIT-FOUND-SWITCH.
002930     MOVE    1 TO WS-SCAN-IX.
002940     PERFORM AA037-TEST-DIGIT THRU AA037-EXIT
002950             VARYING WS-SCAN-IX FROM 1 BY 1
002960             UNTIL   WS-SCAN-IX > 5
002970             OR      WS-DIGIT-FOUND.
002980     IF      WS-DIGIT-FOUND
002990             SUBTRACT 1 FROM WS-SCAN-IX
003000     END-IF.
003010     MOVE    SPACES TO WS-CHUNK-FILE-NAME.
003020     STRING  "CHUNK_"                             DELIMITED BY SIZE
003030             WS-CHUNK-NUM-EDIT-R (WS-SCAN-IX:)     DELIMITED BY SIZE
003040                     INTO WS-CHUNK-FILE-NAME.
003050 AA036-EXIT.
003060     EXIT.
003070*
003080 AA037-TEST-DIGIT.
003090*
003100*    Marks the switch the first time a digit column turns up in
003110*    the edited chunk number, so AA036 above can strip the
003120*    leading spaces zero suppression leaves behind.  Digit test
003130*    carried in SPECIAL-NAMES class DC-DIGIT-CHARS.
003140*
003150     IF      WS-CHUNK-NUM-EDIT-R (WS-SCAN-IX:1) IS DC-DIGIT-CHARS
003160             SET     WS-DIGIT-FOUND TO TRUE
003170     END-IF.
003180 AA037-EXIT.
003190     EXIT.
003200*
003210 AA040-CLOSE-LAST-CHUNK.
003220     IF      WS-CHUNK-IS-OPEN
003230             CLOSE DC-CHUNK-FILE
003240     END-IF.
003250 AA040-EXIT.
003260     EXIT.
003270*
003280 ZZ090-END-OF-JOB            SECTION.
003290*************************************
003300     DISPLAY "DC010 END OF JOB  - HEADER  = " DC-HEADER-FIRST-40.
003310     DISPLAY "DC010 END OF JOB  - RECORDS READ    = "
003320             WS-TOTAL-RECS-READ.
003330     DISPLAY "DC010 END OF JOB  - CHUNKS WRITTEN  = "
003340             WS-TOTAL-CHUNKS.
003350 ZZ090-EXIT.
003360     EXIT.
003370*
003380 
