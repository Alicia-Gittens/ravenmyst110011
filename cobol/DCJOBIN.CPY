000100*****************************************************
000110*                                                   *
000120*  Record Definition For Job-Posting Extract       *
000130*     Input to DC030 (one extracted posting)       *
000140*****************************************************
000150* Record size 540 bytes.
000160*
000170* 26/01/26 sjw - Created.
000180* 02/02/26 sjw - Widened DESCRIPTION to hold the full
000190*                truncated extract used by the C-3/C-5
000200*                keyword-fallback rules.
000210*
000220 01  DC-JOB-INPUT-RECORD.
000230     03  DCJ-JOB-TITLE          PIC X(60).
000240     03  DCJ-EMPLOYER-NAME      PIC X(40).
000250     03  DCJ-JOB-CITY           PIC X(30).
000260     03  DCJ-JOB-STATE          PIC X(20).
000270     03  DCJ-JOB-COUNTRY        PIC X(20).
000280     03  DCJ-POSTED-TIMESTAMP   PIC 9(10).
000290     03  DCJ-REQUIRED-YEARS     PIC 9(2).
000300     03  DCJ-EXPERIENCE-DESC    PIC X(60).
000310     03  DCJ-IS-FULL-TIME       PIC X(1).
000320     03  DCJ-IS-REMOTE          PIC X(1).
000330     03  DCJ-IS-CONTRACT        PIC X(1).
000340     03  DCJ-IS-ON-SITE         PIC X(1).
000350     03  DCJ-DESCRIPTION        PIC X(200).
000360     03  DCJ-APPLY-URL          PIC X(80).
000370     03  FILLER                 PIC X(14).
000380*
000390 
