000100*****************************************************
000110*                                                   *
000120*  Record Definition For Job-Posting Transform     *
000130*     Output from DC030 (normalised columnar rec)  *
000140*****************************************************
000150* Record size 360 bytes.
000160*
000170* 26/01/26 sjw - Created.
000180* 09/02/26 sjw - YEARS-EXPERIENCE widened to 7 to hold
000190*                "Unknown" as well as a numeric count.
000200*
000210 01  DC-JOB-OUTPUT-RECORD.
000220     03  DCO-JOB-TITLE          PIC X(60).
000230     03  DCO-COMPANY            PIC X(40).
000240     03  DCO-CITY               PIC X(30).
000250     03  DCO-STATE              PIC X(20).
000260     03  DCO-COUNTRY            PIC X(20).
000270     03  DCO-DATE-POSTED        PIC X(10).
000280     03  DCO-EXPERIENCE         PIC X(70).
000290     03  DCO-YEARS-EXPERIENCE   PIC X(7).
000300     03  DCO-FULL-TIME          PIC X(3).
000310     03  DCO-REMOTE             PIC X(3).
000320     03  DCO-CONTRACTOR         PIC X(3).
000330     03  DCO-ON-SITE            PIC X(3).
000340     03  DCO-APPLY-URL          PIC X(80).
000350     03  FILLER                 PIC X(11).
000360*
000370 
